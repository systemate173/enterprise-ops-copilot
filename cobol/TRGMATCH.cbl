000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRGMATCH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/03/87.
000700 DATE-COMPILED. 11/03/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    SHARED KEYWORD-MATCH HELPER FOR THE TRIAGE RULE ENGINE.     *
001200*    GIVEN A LOWER-CASED INCIDENT TEXT AND A KEYWORD TABLE,      *
001300*    RETURNS THE ORDERED LIST OF KEYWORDS THAT APPEAR ANYWHERE   *
001400*    IN THE TEXT (CASE-INSENSITIVE SUBSTRING CONTAINMENT,        *
001500*    INCLUDING INSIDE LONGER WORDS) AND THE COUNT OF THAT LIST.  *
001600*    EVERY CALLER IN TRGEDIT -- CATEGORY, URGENCY, IMPACT, AND   *
001700*    MISSING-INFO -- USES THE COUNT AND THE LIST TEXT; NEITHER   *
001800*    IS MEANINGFUL AS A SIMPLE YES/NO SWITCH, SO THIS HELPER     *
001900*    MUST NOT BE TRIMMED DOWN TO A BOOLEAN RETURN.  (A PRIOR     *
002000*    DRAFT OF THIS ROUTINE DID EXACTLY THAT AND BROKE THE        *
002100*    REASONING-LINE TEXT ON THE REPORT -- SEE HIST 88/05/02.)    *
002200*                                                                *
002300*    HIST:  87/11/03  JS   ORIGINAL                              *
002400*           88/05/02  JS   BUG: MM-1 SHIPPED THIS AS A Y/N       *
002500*                          SWITCH INSTEAD OF THE MATCH LIST --   *
002600*                          REASONING LINES ON THE REPORT WERE    *
002700*                          COMING OUT BLANK.  RESTORED THE       *
002800*                          ORDERED-LIST RETURN.                  *
002900*           91/06/14  TGD  KEYWORDS NOW MATCH INSIDE LONGER      *
003000*                          WORDS ON PURPOSE (E.G. "AM" INSIDE    *
003100*                          "DASHBOARD") -- DO NOT "FIX" THIS     *
003200*                          CONDITION, IT IS THE SPECIFIED RULE   *
003300*           98/11/02  MM   Y2K REVIEW -- NO DATE LOGIC IN HERE   *
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 INPUT-OUTPUT SECTION.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600 01  MISC-FIELDS.
004700     05  SCAN-KW-IDX            PIC 9(2) COMP-3.
004800     05  KW-LTH                 PIC 9(2) COMP-3.
004900     05  TEXT-LTH               PIC 9(4) COMP.
005000     05  SEARCH-POS             PIC 9(4) COMP.
005100     05  FOUND-SW               PIC X(1) VALUE "N".
005200         88  KEYWORD-FOUND      VALUE "Y".
005300         88  KEYWORD-NOT-FOUND  VALUE "N".
005400
005500 LINKAGE SECTION.
005600 01  SCAN-TEXT                  PIC X(400).
005700
005800*    ALTERNATE VIEW -- CHARACTER TABLE, KEPT FROM THE SAME 1987  *
005900*    SPIKE THAT PRODUCED TRGTRIM'S REVERSE-SCAN VIEW.            *
006000 01  SCAN-TEXT-CHARS REDEFINES SCAN-TEXT.
006100     05  SCAN-TEXT-CHAR OCCURS 400 TIMES PIC X(1).
006200
006300 01  KEYWORD-TABLE-ARG.
006400     05  KW-TBL-COUNT           PIC 9(2) COMP-3.
006500     05  KW-TBL-ENTRY OCCURS 9 TIMES PIC X(20).
006600
006700*    ALTERNATE VIEW -- THE KEYWORD TABLE AS ONE SOLID FIELD, SO  *
006800*    A FUTURE CALLER CAN PASS A PRE-BUILT STRING IF IT EVER      *
006900*    NEEDS TO (NOT USED TODAY -- KEPT FOR THE NEXT RULE-TABLE    *
007000*    THAT DOESN'T FIT THE 9-SLOT SHAPE).                        *
007100 01  KEYWORD-TABLE-FLAT REDEFINES KEYWORD-TABLE-ARG.
007200     05  FILLER                 PIC X(2).
007300     05  KW-FLAT-TEXT           PIC X(180).
007400
007500 01  MATCH-RESULT-REC.
007600     05  MATCH-COUNT            PIC 9(2) COMP-3.
007700     05  MATCH-LIST-ENTRY OCCURS 9 TIMES PIC X(20).
007710
007720*    ALTERNATE VIEW -- THE RESULT LIST AS ONE SOLID FIELD, THE  *
007730*    SAME FLAT SHAPE AS KEYWORD-TABLE-FLAT ABOVE, FOR A CALLER  *
007740*    THAT WANTS TO DISPLAY THE WHOLE MATCH LIST IN ONE MOVE.    *
007750 01  MATCH-RESULT-FLAT REDEFINES MATCH-RESULT-REC.
007760     05  FILLER                 PIC X(2).
007770     05  MATCH-FLAT-TEXT        PIC X(180).
007800
007900 PROCEDURE DIVISION USING SCAN-TEXT, KEYWORD-TABLE-ARG,
008000         MATCH-RESULT-REC.
008100 000-SCAN-KEYWORDS.
008200     MOVE 0 TO MATCH-COUNT.
008300     MOVE SPACES TO MATCH-LIST-ENTRY(1) MATCH-LIST-ENTRY(2)
008400         MATCH-LIST-ENTRY(3) MATCH-LIST-ENTRY(4)
008500         MATCH-LIST-ENTRY(5) MATCH-LIST-ENTRY(6)
008600         MATCH-LIST-ENTRY(7) MATCH-LIST-ENTRY(8)
008700         MATCH-LIST-ENTRY(9).
008800
008900     IF KW-TBL-COUNT = 0
009000         GOBACK.
009100
009200     PERFORM 100-SCAN-ONE-KEYWORD THRU 100-EXIT
009300         VARYING SCAN-KW-IDX FROM 1 BY 1
009400         UNTIL SCAN-KW-IDX > KW-TBL-COUNT.
009500
009600     GOBACK.
009700
009800 100-SCAN-ONE-KEYWORD.
009900     MOVE "N" TO FOUND-SW.
010000     PERFORM 110-TRIMMED-LENGTH THRU 110-EXIT.
010100     IF KW-LTH = 0
010200         GO TO 100-EXIT.
010300
010400     MOVE LENGTH OF SCAN-TEXT TO TEXT-LTH.
010500     PERFORM 120-SEARCH-AT-POSITION THRU 120-EXIT
010600         VARYING SEARCH-POS FROM 1 BY 1
010700         UNTIL SEARCH-POS > TEXT-LTH - KW-LTH + 1
010800         OR KEYWORD-FOUND.
010900
011000     IF KEYWORD-FOUND
011100         ADD 1 TO MATCH-COUNT
011200         MOVE KW-TBL-ENTRY(SCAN-KW-IDX)
011300             TO MATCH-LIST-ENTRY(MATCH-COUNT).
011400 100-EXIT.
011500     EXIT.
011600
011700*    TRIMMED LENGTH OF THE CURRENT KEYWORD -- THE RULE TABLES    *
011800*    RIGHT-PAD EVERY ENTRY TO 20 BYTES WITH SPACES.              *
011900 110-TRIMMED-LENGTH.
012000     MOVE 20 TO KW-LTH.
012100     PERFORM 115-BACK-UP-ONE THRU 115-EXIT
012200         UNTIL KW-LTH = 0
012300         OR KW-TBL-ENTRY(SCAN-KW-IDX)(KW-LTH:1) NOT = SPACE.
012400 110-EXIT.
012500     EXIT.
012600
012700 115-BACK-UP-ONE.
012800     SUBTRACT 1 FROM KW-LTH.
012900 115-EXIT.
013000     EXIT.
013100
013200*    CASE-INSENSITIVE, SUBSTRING-CONTAINMENT CHECK OF THE        *
013300*    KEYWORD AGAINST SCAN-TEXT STARTING AT SEARCH-POS.  SCAN-    *
013400*    TEXT IS ALREADY LOWER-CASED BY THE CALLER; RULE-TABLE       *
013500*    KEYWORDS ARE AUTHORED LOWER-CASE, SO A STRAIGHT COMPARE     *
013600*    IS ENOUGH.                                                  *
013700 120-SEARCH-AT-POSITION.
013800     IF SCAN-TEXT(SEARCH-POS:KW-LTH) = KW-TBL-ENTRY(SCAN-KW-IDX)
013900             (1:KW-LTH)
014000         MOVE "Y" TO FOUND-SW.
014100 120-EXIT.
014200     EXIT.
