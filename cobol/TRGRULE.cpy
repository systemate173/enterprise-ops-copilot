000100******************************************************************
000200*    TRGRULE  --  FIXED KEYWORD/RULE TABLES FOR INCIDENT TRIAGE  *
000300*                                                                *
000400*    THESE ARE THE SHOP'S "RULE BOOK" FOR THE TRIAGE ENGINE.     *
000500*    NOTHING IN HERE IS DB-RESIDENT OR OPERATOR-MAINTAINED --    *
000600*    THE RULES ARE FIXED BY THE BUSINESS AND ONLY CHANGE WHEN    *
000700*    A NEW COPY OF THIS BOOK IS PROMOTED.  DO NOT "DATA-FIX"     *
000800*    THESE VALUES IN PRODUCTION -- GET A NEW COPY THROUGH CM.    *
000900*                                                                *
001000*    EACH "ROW-n" GROUP BELOW IS A CONSTANT -- 050-LOAD-RULE-    *
001100*    TABLES IN TRGEDIT MOVES THE ROW-n GROUPS INTO THE INDEXED   *
001200*    WORKING TABLES AT HOUSEKEEPING TIME, THE SAME WAY PATSRCH   *
001300*    ONCE LOADED EQUIP-TABLE-REC FROM EQUIPMENT-FILE.            *
001400*                                                                *
001500*    HIST:  87/11/03  JS   ORIGINAL TABLES FOR TRGEDIT           *
001600*           88/02/19  JS   ADDED MISSING-INFO QUESTION GROUPS   *
001700*           91/06/14  TGD  ADDED RUNBOOK-ID TABLE                *
001800*           98/11/02  MM   Y2K REVIEW -- NO DATE FIELDS IN HERE  *
001900*           03/05/21  RFK  ADDED BLOCKER/P0 TO HIGH-URGENCY TBL  *
002000******************************************************************
002100
002200*--------------------------------------------------------------*
002300*  CATEGORY RULE TABLE -- EVALUATED IN TABLE ORDER.  THE        *
002400*  CATEGORY WITH THE STRICTLY GREATEST KEYWORD-MATCH COUNT      *
002500*  WINS; A TIE KEEPS THE EARLIER (LOWER CAT-IDX) CATEGORY.       *
002600*--------------------------------------------------------------*
002700 01  CATEGORY-RULE-TABLE.
002800     05  CATEGORY-RULE-ROW OCCURS 4 TIMES INDEXED BY CAT-IDX.
002900         10  CAT-NAME               PIC X(16).
003000         10  CAT-SUSPECT-SYSTEM     PIC X(16).
003100         10  CAT-RUNBOOK-1          PIC X(20).
003200         10  CAT-RUNBOOK-2          PIC X(20).
003300         10  CAT-KEYWORD-COUNT      PIC 9(2) COMP-3.
003400         10  CAT-KEYWORD-TBL OCCURS 8 TIMES
003500                             INDEXED BY CAT-KW-IDX
003600                             PIC X(20).
003700
003800 01  CAT-ROW-1-ITOPS.
003900     05  FILLER PIC X(16) VALUE "IT Ops".
004000     05  FILLER PIC X(16) VALUE "Authentication".
004100     05  FILLER PIC X(20) VALUE "RBK-IT-AUTH-001".
004200     05  FILLER PIC X(20) VALUE "RBK-IT-SSO-002".
004300     05  FILLER PIC 9(2)  VALUE 8.
004400     05  FILLER PIC X(20) VALUE "login".
004500     05  FILLER PIC X(20) VALUE "auth".
004600     05  FILLER PIC X(20) VALUE "authentication".
004700     05  FILLER PIC X(20) VALUE "sso".
004800     05  FILLER PIC X(20) VALUE "password".
004900     05  FILLER PIC X(20) VALUE "token".
005000     05  FILLER PIC X(20) VALUE "vpn".
005100     05  FILLER PIC X(20) VALUE "dns".
005200
005300 01  CAT-ROW-2-CUSTSUPP.
005400     05  FILLER PIC X(16) VALUE "Customer Support".
005500     05  FILLER PIC X(16) VALUE "Payments/Billing".
005600     05  FILLER PIC X(20) VALUE "RBK-CS-PAYMENTS-010".
005700     05  FILLER PIC X(20) VALUE SPACES.
005800     05  FILLER PIC 9(2)  VALUE 6.
005900     05  FILLER PIC X(20) VALUE "payment".
006000     05  FILLER PIC X(20) VALUE "checkout".
006100     05  FILLER PIC X(20) VALUE "refund".
006200     05  FILLER PIC X(20) VALUE "charge".
006300     05  FILLER PIC X(20) VALUE "billing".
006400     05  FILLER PIC X(20) VALUE "invoice".
006500     05  FILLER PIC X(20) VALUE SPACES.
006600     05  FILLER PIC X(20) VALUE SPACES.
006700
006800 01  CAT-ROW-3-OPS.
006900     05  FILLER PIC X(16) VALUE "Operations".
007000     05  FILLER PIC X(16) VALUE "Logistics".
007100     05  FILLER PIC X(20) VALUE "RBK-OPS-LOGISTICS-050".
007200     05  FILLER PIC X(20) VALUE SPACES.
007300     05  FILLER PIC 9(2)  VALUE 6.
007400     05  FILLER PIC X(20) VALUE "shipment".
007500     05  FILLER PIC X(20) VALUE "delivery".
007600     05  FILLER PIC X(20) VALUE "warehouse".
007700     05  FILLER PIC X(20) VALUE "route".
007800     05  FILLER PIC X(20) VALUE "fleet".
007900     05  FILLER PIC X(20) VALUE "dispatch".
008000     05  FILLER PIC X(20) VALUE SPACES.
008100     05  FILLER PIC X(20) VALUE SPACES.
008200
008300 01  CAT-ROW-4-ENG.
008400     05  FILLER PIC X(16) VALUE "Engineering".
008500     05  FILLER PIC X(16) VALUE "CI/CD".
008600     05  FILLER PIC X(20) VALUE "RBK-ENG-CICD-101".
008700     05  FILLER PIC X(20) VALUE SPACES.
008800     05  FILLER PIC 9(2)  VALUE 7.
008900     05  FILLER PIC X(20) VALUE "build failed".
009000     05  FILLER PIC X(20) VALUE "ci".
009100     05  FILLER PIC X(20) VALUE "pipeline".
009200     05  FILLER PIC X(20) VALUE "deploy".
009300     05  FILLER PIC X(20) VALUE "release".
009400     05  FILLER PIC X(20) VALUE "bug".
009500     05  FILLER PIC X(20) VALUE "rollback".
009600     05  FILLER PIC X(20) VALUE SPACES.
009700
009800 01  WS-CATEGORY-CONFIDENCE-TABLE.
009900     05  CAT-CONF-ROW OCCURS 4 TIMES INDEXED BY CAT-CONF-IDX.
010000         10  CAT-CONF-MIN-MATCHES   PIC 9(1) COMP-3.
010100         10  CAT-CONF-VALUE         PIC 9V99 COMP-3.
010200 01  CAT-CONF-ROW-1.
010300     05  FILLER PIC 9(1) VALUE 3.
010400     05  FILLER PIC 9V99 VALUE .85.
010500 01  CAT-CONF-ROW-2.
010600     05  FILLER PIC 9(1) VALUE 2.
010700     05  FILLER PIC 9V99 VALUE .70.
010800 01  CAT-CONF-ROW-3.
010900     05  FILLER PIC 9(1) VALUE 1.
011000     05  FILLER PIC 9V99 VALUE .55.
011100 01  CAT-CONF-ROW-4.
011200     05  FILLER PIC 9(1) VALUE 0.
011300     05  FILLER PIC 9V99 VALUE .40.
011400
011500*--------------------------------------------------------------*
011600*  URGENCY INDICATOR TABLES                                    *
011700*--------------------------------------------------------------*
011800 01  URGENCY-HIGH-TABLE.
011900     05  URG-HIGH-KEYWORD OCCURS 9 TIMES
012000                          INDEXED BY URG-HI-IDX PIC X(20).
012100 01  URG-HIGH-ROW.
012200     05  FILLER PIC X(20) VALUE "outage".
012300     05  FILLER PIC X(20) VALUE "down".
012400     05  FILLER PIC X(20) VALUE "unable".
012500     05  FILLER PIC X(20) VALUE "cannot".
012600     05  FILLER PIC X(20) VALUE "can't".
012700     05  FILLER PIC X(20) VALUE "sev1".
012800     05  FILLER PIC X(20) VALUE "critical".
012900     05  FILLER PIC X(20) VALUE "p0".
013000     05  FILLER PIC X(20) VALUE "blocker".
013100
013200 01  URGENCY-MEDIUM-TABLE.
013300     05  URG-MEDIUM-KEYWORD OCCURS 6 TIMES
013400                            INDEXED BY URG-MED-IDX PIC X(20).
013500 01  URG-MEDIUM-ROW.
013600     05  FILLER PIC X(20) VALUE "slow".
013700     05  FILLER PIC X(20) VALUE "intermittent".
013800     05  FILLER PIC X(20) VALUE "sometimes".
013900     05  FILLER PIC X(20) VALUE "degraded".
014000     05  FILLER PIC X(20) VALUE "latency".
014100     05  FILLER PIC X(20) VALUE "flaky".
014200
014300*--------------------------------------------------------------*
014400*  IMPACT INFERENCE TABLES -- BROAD BEATS CUSTOMER              *
014500*--------------------------------------------------------------*
014600 01  IMPACT-BROAD-TABLE.
014700     05  IMPACT-BROAD-KEYWORD OCCURS 5 TIMES
014800                             INDEXED BY IMP-BR-IDX PIC X(20).
014900 01  IMPACT-BROAD-ROW.
015000     05  FILLER PIC X(20) VALUE "multiple teams".
015100     05  FILLER PIC X(20) VALUE "all users".
015200     05  FILLER PIC X(20) VALUE "everyone".
015300     05  FILLER PIC X(20) VALUE "company-wide".
015400     05  FILLER PIC X(20) VALUE "entire org".
015500
015600 01  IMPACT-CUSTOMER-TABLE.
015700     05  IMPACT-CUST-KEYWORD OCCURS 5 TIMES
015800                             INDEXED BY IMP-CU-IDX PIC X(20).
015900 01  IMPACT-CUSTOMER-ROW.
016000     05  FILLER PIC X(20) VALUE "customer".
016100     05  FILLER PIC X(20) VALUE "customers".
016200     05  FILLER PIC X(20) VALUE "clients".
016300     05  FILLER PIC X(20) VALUE "buyers".
016400     05  FILLER PIC X(20) VALUE "users affected".
016500
016600*--------------------------------------------------------------*
016700*  MISSING-INFORMATION KEYWORD GROUPS -- ONE ROW PER QUESTION.  *
016800*  A QUESTION FIRES WHEN NONE OF ITS KEYWORDS APPEAR.           *
016900*--------------------------------------------------------------*
017000 01  MISSING-INFO-TABLE.
017100     05  MISSING-INFO-ROW OCCURS 4 TIMES INDEXED BY MI-IDX.
017200         10  MI-QUESTION-TEXT       PIC X(80).
017300         10  MI-KEYWORD-COUNT       PIC 9(2) COMP-3.
017400         10  MI-KEYWORD-TBL OCCURS 9 TIMES
017500                            INDEXED BY MI-KW-IDX
017600                            PIC X(20).
017700
017800 01  MI-ROW-1-TIME-WINDOW.
017900     05  FILLER PIC X(80) VALUE
018000         "When did this start (approx. time and timezone)?".
018100     05  FILLER PIC 9(2)  VALUE 9.
018200     05  FILLER PIC X(20) VALUE "started".
018300     05  FILLER PIC X(20) VALUE "since".
018400     05  FILLER PIC X(20) VALUE "minutes".
018500     05  FILLER PIC X(20) VALUE "hours".
018600     05  FILLER PIC X(20) VALUE "today".
018700     05  FILLER PIC X(20) VALUE "yesterday".
018800     05  FILLER PIC X(20) VALUE "timestamp".
018900     05  FILLER PIC X(20) VALUE "am".
019000     05  FILLER PIC X(20) VALUE "pm".
019100
019200 01  MI-ROW-2-ERROR-DETAILS.
019300     05  FILLER PIC X(80) VALUE
019400         "Do you have an error message, code, or log snippet?".
019500     05  FILLER PIC 9(2)  VALUE 7.
019600     05  FILLER PIC X(20) VALUE "error".
019700     05  FILLER PIC X(20) VALUE "message".
019800     05  FILLER PIC X(20) VALUE "code".
019900     05  FILLER PIC X(20) VALUE "screenshot".
020000     05  FILLER PIC X(20) VALUE "log".
020100     05  FILLER PIC X(20) VALUE "stacktrace".
020200     05  FILLER PIC X(20) VALUE "trace".
020300     05  FILLER PIC X(20) VALUE SPACES.
020400     05  FILLER PIC X(20) VALUE SPACES.
020500
020600 01  MI-ROW-3-SCOPE.
020700     05  FILLER PIC X(80) VALUE
020800         "Who is affected (team/customers/how many users)?".
020900     05  FILLER PIC 9(2)  VALUE 7.
021000     05  FILLER PIC X(20) VALUE "affects".
021100     05  FILLER PIC X(20) VALUE "impact".
021200     05  FILLER PIC X(20) VALUE "users".
021300     05  FILLER PIC X(20) VALUE "teams".
021400     05  FILLER PIC X(20) VALUE "customers".
021500     05  FILLER PIC X(20) VALUE "everyone".
021600     05  FILLER PIC X(20) VALUE "all users".
021700     05  FILLER PIC X(20) VALUE SPACES.
021800     05  FILLER PIC X(20) VALUE SPACES.
021900
022000 01  MI-ROW-4-ENVIRONMENT.
022100     05  FILLER PIC X(80) VALUE
022200         "Which environment is affected (prod/staging/dev)?".
022300     05  FILLER PIC 9(2)  VALUE 5.
022400     05  FILLER PIC X(20) VALUE "prod".
022500     05  FILLER PIC X(20) VALUE "production".
022600     05  FILLER PIC X(20) VALUE "staging".
022700     05  FILLER PIC X(20) VALUE "dev".
022800     05  FILLER PIC X(20) VALUE "test environment".
022900     05  FILLER PIC X(20) VALUE SPACES.
023000     05  FILLER PIC X(20) VALUE SPACES.
023100     05  FILLER PIC X(20) VALUE SPACES.
023200     05  FILLER PIC X(20) VALUE SPACES.
023300
023400*--------------------------------------------------------------*
023500*  NEXT-ACTION PLAYBOOK -- EXACTLY THREE ACTION TEXTS PER       *
023600*  CATEGORY, INCLUDING GENERAL OPS (5TH "CATEGORY").            *
023700*--------------------------------------------------------------*
023800 01  PLAYBOOK-TABLE.
023900     05  PLAYBOOK-ROW OCCURS 5 TIMES INDEXED BY PBK-IDX.
024000         10  PBK-CATEGORY           PIC X(16).
024100         10  PBK-ACTION OCCURS 3 TIMES PIC X(80).
024200
024300 01  PBK-ROW-1-ITOPS.
024400     05  FILLER PIC X(16) VALUE "IT Ops".
024500     05  FILLER PIC X(80) VALUE
024600         "Check service health dashboards and recent changes/deplo
024700-        "ys".
024800     05  FILLER PIC X(80) VALUE
024900         "Collect an error message/code and a timestamp of a fail
025000-        "ing attempt".
025100     05  FILLER PIC X(80) VALUE
025200         "Identify affected scope (which users/teams, which regio
025300-        "n, which environment)".
025400
025500 01  PBK-ROW-2-CUSTSUPP.
025600     05  FILLER PIC X(16) VALUE "Customer Support".
025700     05  FILLER PIC X(80) VALUE
025800         "Confirm scope (which customers, region, account tier) a
025900-        "nd collect examples".
026000     05  FILLER PIC X(80) VALUE
026100         "Collect IDs (order/transaction/customer) and timestamps
026200-        " for failures".
026300     05  FILLER PIC X(80) VALUE
026400         "Check third-party provider status pages if applicable".
026500
026600 01  PBK-ROW-3-OPS.
026700     05  FILLER PIC X(16) VALUE "Operations".
026800     05  FILLER PIC X(80) VALUE
026900         "Confirm affected locations/routes and time window".
027000     05  FILLER PIC X(80) VALUE
027100         "Collect relevant IDs (shipment/order/vehicle) and curren
027200-        "t status".
027300     05  FILLER PIC X(80) VALUE
027400         "Check upstream dependencies (vendors, inventory, dispatc
027500-        "h systems)".
027600
027700 01  PBK-ROW-4-ENG.
027800     05  FILLER PIC X(16) VALUE "Engineering".
027900     05  FILLER PIC X(80) VALUE
028000         "Identify failing step and capture logs/error output".
028100     05  FILLER PIC X(80) VALUE
028200         "Check recent changes (PRs, releases) and rollback option
028300-        "s".
028400     05  FILLER PIC X(80) VALUE
028500         "Confirm environment (prod/stage), version, and reproduc
028600-        "tion steps".
028700
028800 01  PBK-ROW-5-GENOPS.
028900     05  FILLER PIC X(16) VALUE "General Ops".
029000     05  FILLER PIC X(80) VALUE
029100         "Clarify the goal and success criteria".
029200     05  FILLER PIC X(80) VALUE
029300         "Identify owner/team responsible".
029400     05  FILLER PIC X(80) VALUE
029500         "Collect relevant IDs, timestamps, and any error details"
029600-        " ".
029700
029800*--------------------------------------------------------------*
029900*  MISC RULE CONSTANTS                                         *
030000*--------------------------------------------------------------*
030100 01  RULE-CONSTANTS.
030200     05  CONF-WEIGHT-CATEGORY        PIC V999 COMP-3 VALUE .550.
030300     05  CONF-WEIGHT-URGENCY         PIC V999 COMP-3 VALUE .350.
030400     05  CONF-WEIGHT-IMPACT          PIC V999 COMP-3 VALUE .100.
030500     05  IMPACT-CONF-KNOWN           PIC V99  COMP-3 VALUE .75.
030600     05  IMPACT-CONF-UNKNOWN         PIC V99  COMP-3 VALUE .45.
030700     05  GENERAL-OPS-REVIEW-CEILING  PIC V99  COMP-3 VALUE .55.
