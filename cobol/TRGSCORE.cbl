000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRGSCORE.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/03/87.
000700 DATE-COMPILED. 11/03/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    COMPUTES THE WEIGHTED TRIAGE CONFIDENCE SCORE AND ROUNDS    *
001200*    IT HALF-AWAY-FROM-ZERO TO 2 DECIMALS.  ALL THREE INPUT      *
001300*    CONFIDENCE FIGURES ARE NON-NEGATIVE SO HALF-AWAY-FROM-ZERO  *
001400*    IS THE SAME AS ORDINARY HALF-UP ROUNDING HERE.              *
001500*                                                                *
001600*    ADAPTED FROM AN OLDER COST-BLENDING ROUTINE ON THIS       *
001700*    PLATFORM, WHICH USED THIS SAME WEIGHTED-AVERAGE SHAPE TO    *
001800*    BLEND THREE RATE FACTORS AGAINST ONE ANOTHER.               *
001900*                                                                *
002000*    HIST:  87/11/03  JS   ORIGINAL, ADAPTED FROM THE OLDER      *
002010*                          COST-BLENDING ROUTINE                 *
002100*           93/02/22  TGD  CARRIED 4 DECIMALS THROUGH THE        *
002200*                          INTERMEDIATE COMPUTE PER REQUEST      *
002300*           98/11/02  MM   Y2K REVIEW -- NO DATE LOGIC IN HERE   *
002400******************************************************************
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 INPUT-OUTPUT SECTION.
003100
003200 DATA DIVISION.
003300 FILE SECTION.
003400
003500 WORKING-STORAGE SECTION.
003600 01  MISC-FIELDS.
003700     05  TEMP-CONFIDENCE        PIC S9(2)V9999 COMP-3.
003800     05  ROUND-CARRY            PIC S9(2)V9999 COMP-3.
003900
004000 LINKAGE SECTION.
004100 01  SCORE-FACTORS-REC.
004200     05  SF-CATEGORY-CONF       PIC 9V99 COMP-3.
004300     05  SF-URGENCY-CONF        PIC 9V99 COMP-3.
004400     05  SF-IMPACT-CONF         PIC 9V99 COMP-3.
004500     05  SF-COMBINED-CONF       PIC 9V99 COMP-3.
004600
004700*    ALTERNATE VIEW -- THE THREE INPUT FACTORS AS A SMALL TABLE, *
004800*    USED ONLY BY THE 1993 AUDIT TRACE (SEE HIST ABOVE).         *
004900 01  SCORE-FACTORS-TABLE REDEFINES SCORE-FACTORS-REC.
005000     05  SF-FACTOR OCCURS 3 TIMES PIC 9V99 COMP-3.
005100     05  FILLER                  PIC 9V99 COMP-3.
005200
005300 01  RETURN-CD                  PIC S9(4) COMP.
005400
005500*    ALTERNATE VIEW -- UNSIGNED RETURN CODE FOR DISPLAY.         *
005600 01  RETURN-CD-UNSIGNED REDEFINES RETURN-CD PIC 9(4) COMP.
005700
005800 01  RULE-CONSTANTS-LNK.
005900     05  LNK-WEIGHT-CATEGORY    PIC V999 COMP-3.
006000     05  LNK-WEIGHT-URGENCY     PIC V999 COMP-3.
006100     05  LNK-WEIGHT-IMPACT      PIC V999 COMP-3.
006110
006120*    ALTERNATE VIEW -- THE THREE WEIGHTS AS A SMALL TABLE, SO A *
006130*    FUTURE FOURTH FACTOR ONLY NEEDS AN OCCURS BUMP, NOT A NEW  *
006140*    FIELD NAME EVERYWHERE.                                    *
006150 01  RULE-CONSTANTS-TABLE REDEFINES RULE-CONSTANTS-LNK.
006160     05  LNK-WEIGHT OCCURS 3 TIMES PIC V999 COMP-3.
006200
006300 PROCEDURE DIVISION USING SCORE-FACTORS-REC, RULE-CONSTANTS-LNK,
006400         RETURN-CD.
006500 000-COMPUTE-SCORE.
006600     MOVE ZERO TO RETURN-CD.
006700
006800     COMPUTE TEMP-CONFIDENCE ROUNDED =
006900         ( LNK-WEIGHT-CATEGORY * SF-CATEGORY-CONF )
007000         + ( LNK-WEIGHT-URGENCY * SF-URGENCY-CONF )
007100         + ( LNK-WEIGHT-IMPACT  * SF-IMPACT-CONF ).
007200
007300*    HALF-AWAY-FROM-ZERO TO 2 DECIMALS -- ADD A HALF-CENT THEN
007400*    TRUNCATE, SINCE EVERY OPERAND HERE IS NON-NEGATIVE.
007500     COMPUTE ROUND-CARRY = TEMP-CONFIDENCE + .005.
007600     MOVE ROUND-CARRY TO SF-COMBINED-CONF.
007700
007800     IF SF-COMBINED-CONF > 1.00
007900         MOVE 1.00 TO SF-COMBINED-CONF.
008000
008100     GOBACK.
