000100******************************************************************
000200*    TRGTKT  --  TRIAGE TICKET OUTPUT RECORD                    *
000300*                                                                *
000400*    ONE RECORD PER INCIDENT TRIAGED.  WRITTEN TO TICKETS-OUT    *
000500*    BY TRGEDIT AFTER THE FULL RULE CASCADE HAS RUN.             *
000600*                                                                *
000700*    HIST:  87/11/03  JS   ORIGINAL LAYOUT                      *
000800*           88/04/07  JS   WIDENED RUNBOOK-IDS TO 2 SLOTS       *
000900*           98/11/02  MM   Y2K REVIEW -- CREATED-AT IS ISO TEXT,*
001000*                          NO 2-DIGIT YEAR FIELDS IN THIS RECORD *
001100*           04/09/30  RFK  ADDED CATEGORY-MATCH-COUNT PER AUDIT  *
001200*                          REQUEST #TRG-0447                    *
001300******************************************************************
001400 01  TRIAGE-TICKET-REC.
001500     05  TKT-TICKET-ID              PIC X(12).
001600     05  TKT-CREATED-AT             PIC X(20).
001700     05  TKT-TITLE                  PIC X(80).
001800     05  TKT-CATEGORY               PIC X(16).
001900     05  TKT-URGENCY                PIC X(7).
002000     05  TKT-IMPACT                 PIC X(30).
002100     05  TKT-SUSPECTED-SYSTEM       PIC X(16).
002200     05  TKT-CONFIDENCE             PIC 9V99.
002300     05  TKT-NEEDS-HUMAN-REVIEW     PIC X(1).
002400         88  TKT-REVIEW-NEEDED      VALUE "Y".
002500         88  TKT-REVIEW-NOT-NEEDED  VALUE "N".
002600     05  TKT-QUESTION-COUNT         PIC 9(1).
002700     05  TKT-QUESTION-FLAGS         PIC X(4).
002800     05  TKT-CATEGORY-MATCH-COUNT   PIC 9(2).
002900     05  TKT-RUNBOOK-IDS            PIC X(40).
003000     05  TKT-ACTION-1               PIC X(80).
003100     05  TKT-ACTION-2               PIC X(80).
003200     05  TKT-ACTION-3               PIC X(80).
003300     05  FILLER                     PIC X(30).
003400
003500*--------------------------------------------------------------*
003600*  ALTERNATE VIEW -- THE FOUR MISSING-INFO FLAGS TAKEN ONE AT   *
003700*  A TIME (TIME-WINDOW / ERROR-DETAILS / SCOPE / ENVIRONMENT).  *
003800*--------------------------------------------------------------*
003900 01  TKT-QUESTION-FLAGS-DETAIL REDEFINES TKT-QUESTION-FLAGS.
004000     05  TKT-QFLAG OCCURS 4 TIMES PIC X(1).
004100
004200*--------------------------------------------------------------*
004300*  ALTERNATE VIEW -- THE TWO 20-BYTE RUNBOOK-ID SLOTS.          *
004400*  UNUSED SLOTS ARE SPACES (SEE BUSINESS RULES: RUNBOOKS).      *
004500*--------------------------------------------------------------*
004600 01  TKT-RUNBOOK-SLOTS REDEFINES TKT-RUNBOOK-IDS.
004700     05  TKT-RUNBOOK-SLOT OCCURS 2 TIMES PIC X(20).
004800
004900*--------------------------------------------------------------*
005000*  ALTERNATE VIEW -- THE THREE PLAYBOOK ACTION LINES AS A       *
005100*  TABLE, SO THE REPORT-DETAIL PARAGRAPH CAN PERFORM OVER THEM. *
005200*--------------------------------------------------------------*
005300 01  TKT-ACTIONS-TABLE REDEFINES TKT-ACTION-1.
005400     05  TKT-ACTION-LINE OCCURS 3 TIMES PIC X(80).
005500
005600******************************************************************
005700*    END-OF-RUN SUMMARY TOTALS (REPORT ONLY -- NOT WRITTEN TO    *
005800*    TICKETS-OUT).  ONE ROW PER CATEGORY VALUE, IN RULE-TABLE    *
005900*    ORDER, PLUS GENERAL OPS.                                   *
006000******************************************************************
006100 01  WS-SUMMARY-TOTALS.
006200     05  WS-TOTAL-INCIDENTS         PIC 9(5) COMP-3.
006300     05  WS-TOTAL-REJECTED          PIC 9(5) COMP-3.
006400     05  WS-TOTAL-HIGH-URGENCY      PIC 9(5) COMP-3.
006500     05  WS-TOTAL-NEEDS-REVIEW      PIC 9(5) COMP-3.
006600     05  WS-TOTAL-PER-CATEGORY OCCURS 5 TIMES
006700                            INDEXED BY SUM-CAT-IDX
006800                            PIC 9(5) COMP-3.
006900     05  FILLER                     PIC X(10).
