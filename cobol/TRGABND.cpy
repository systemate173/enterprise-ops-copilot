000100******************************************************************
000200*    TRGABND  --  SYSOUT ABEND/DIAGNOSTIC RECORD                *
000300*                                                                *
000400*    HOUSE-STANDARD DUMP LAYOUT.  ANY PROGRAM THAT ABENDS        *
000500*    WRITES ONE OF THESE TO SYSOUT BEFORE IT GOES DOWN SO THE    *
000600*    OPERATOR HAS SOMETHING TO PAGE ON-CALL WITH.                *
000700*                                                                *
000800*    HIST:  87/11/03  JS   ORIGINAL LAYOUT (CARRIED FORWARD      *
000900*                          FROM AN EARLIER JOB'S ABENDREC BOOK    *
001000*                          ON THIS PLATFORM)                      *
001100*           98/11/02  MM   Y2K REVIEW -- NO DATE FIELDS HERE    *
001200******************************************************************
001300 01  ABEND-REC.
001400     05  ABEND-PARA-NAME            PIC X(30).
001500     05  ABEND-REASON               PIC X(58).
001600     05  EXPECTED-VAL                PIC X(20).
001700     05  ACTUAL-VAL                  PIC X(20).
001800     05  FILLER                     PIC X(2).
