000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRGEDIT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/03/87.
000700 DATE-COMPILED. 11/03/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*                                                                *
001200*          THIS PROGRAM IS THE INCIDENT TRIAGE RULE ENGINE.      *
001300*          IT READS ONE FREE-TEXT INCIDENT REPORT PER INPUT      *
001400*          RECORD, RUNS IT THROUGH A FIXED, CASE-INSENSITIVE     *
001500*          KEYWORD RULE BOOK (NO STATISTICAL OR LEARNED          *
001600*          COMPONENTS -- SEE TRGRULE), AND WRITES ONE TRIAGE     *
001700*          TICKET PER INCIDENT PLUS A PRINTED DETAIL/SUMMARY     *
001800*          REPORT.                                               *
001900*                                                                *
002000*          THE ENGINE IS DELIBERATELY CONSERVATIVE -- WEAK        *
002100*          EVIDENCE YIELDS A LOW-CONFIDENCE "GENERAL OPS"         *
002200*          CLASSIFICATION AND A HUMAN-REVIEW FLAG RATHER THAN     *
002300*          A GUESS.  DO NOT "IMPROVE" THE MATCH RULES WITHOUT     *
002400*          A CHANGE REQUEST -- THE RULE BOOK IS THE CONTRACT.     *
002500*                                                                *
002600*          INPUT FILE              -   INCIDENTS-IN              *
002700*          TICKET FILE PRODUCED    -   TICKETS-OUT               *
002800*          PRINT REPORT PRODUCED   -   TRIAGE-REPORT             *
002900*          DUMP FILE               -   SYSOUT                    *
003000*                                                                *
003100******************************************************************
003200*    HIST:  87/11/03  JS   ORIGINAL                              *
003300*           88/02/19  JS   ADDED MISSING-INFO QUESTION CHECKS    *
003400*           88/05/02  JS   SEE TRGMATCH HIST -- MATCH-LIST BUG   *
003500*           89/09/30  JS   RUNBOOK LOOKUP ADDED TO PLAYBOOK STEP *
003600*           91/06/14  TGD  CATEGORY TABLE SEARCH RESTATED AS AN  *
003700*                          INDEXED SEARCH (WAS A CASCADE OF IFS) *
003800*           92/08/14  AK   FIX: BLANK-TEXT REJECTS NOW COUNTED   *
003900*                          SEPARATELY FROM THE TICKET TOTAL      *
004000*           93/02/22  TGD  CONFIDENCE CALC MOVED OUT TO TRGSCORE *
004100*           98/11/02  MM   Y2K REVIEW -- CREATED-AT IS BUILT     *
004200*                          FROM A 4-DIGIT-YEAR DATE SOURCE; NO   *
004300*                          2-DIGIT YEAR FIELDS ANYWHERE IN HERE  *
004400*           99/04/19  MM   Y2K REGRESSION PASS -- NO FINDINGS    *
004500*           03/05/21  RFK  HIGH-URGENCY TABLE WIDENED (SEE       *
004600*                          TRGRULE) PER REQUEST #TRG-0402        *
004700*           04/09/30  RFK  ADDED CATEGORY-MATCH-COUNT TO THE     *
004800*                          TICKET RECORD PER AUDIT REQUEST       *
004900*                          #TRG-0447                             *
005000*           05/03/11  RFK  FIX: TICKET-ID STRING BLEW UP ON A    *
005100*                          COMP FIELD (PER REQUEST #TRG-0461) -- *
005200*                          NOW MOVES THE REMAINDER TO A DISPLAY  *
005300*                          WORK FIELD FIRST                     *
005400*           05/03/11  RFK  FIX: LEADING SPACES WERE BEING        *
005500*                          COUNTED OUT OF THE TEXT BUT NEVER     *
005600*                          ACTUALLY STRIPPED -- TITLE AND LINE-  *
005700*                          BREAK SCAN WERE READING THE ORIGINAL  *
005800*                          BLANKS (ALSO #TRG-0461)               *
005900*           05/03/11  RFK  COMPLETED THE TWO REASON-LINE         *
006000*                          LITERALS THAT WERE CUT SHORT OF THE   *
006100*                          REQUIRED WORDING (ALSO #TRG-0461)     *
006200*           05/03/11  RFK  EMPTY-INPUT-FILE CASE IN 000-         *
006300*                          HOUSEKEEPING NOW ROUTES TO THE        *
006400*                          SYSOUT ABEND RATHER THAN LEAVING IT   *
006500*                          UNWIRED (ALSO #TRG-0461)              *
006600*           05/04/08  RFK  FIX: 255-ADD-LETTER-WEIGHT REFERENCED *
006700*                         AN ALPHA-LETTER TABLE THAT WAS NEVER  *
006800*                         DECLARED -- TICKET-ID WOULD NOT HAVE  *
006900*                         COMPILED.  ADDED ALPHA-LETTER-TABLE   *
007000*                         (PER REQUEST #TRG-0474)               *
007100*           05/04/08  RFK  FIX: CONFIDENCE ON THE DETAIL REPORT *
007200*                          LINE WAS AN UNEDITED STRING (E.G.    *
007300*                          "085") -- NOW EDITED TO 9.99 FIRST   *
007400*                          (ALSO #TRG-0474)                     *
007500******************************************************************
007600
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SOURCE-COMPUTER. IBM-390.
008000 OBJECT-COMPUTER. IBM-390.
008100 SPECIAL-NAMES.
008200     C01 IS NEXT-PAGE.
008300
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT SYSOUT
008700     ASSIGN TO UT-S-SYSOUT
008800       ORGANIZATION IS SEQUENTIAL.
008900
009000     SELECT INCIDENTS-IN
009100     ASSIGN TO UT-S-INCIDIN
009200       ORGANIZATION IS LINE SEQUENTIAL
009300       FILE STATUS IS IFCODE.
009400
009500     SELECT TICKETS-OUT
009600     ASSIGN TO UT-S-TKTOUT
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS OFCODE.
009900
010000     SELECT TRIAGE-REPORT
010100     ASSIGN TO UT-S-TRGRPT
010200       ORGANIZATION IS SEQUENTIAL
010300       FILE STATUS IS RFCODE.
010400
010500 DATA DIVISION.
010600 FILE SECTION.
010700 FD  SYSOUT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 130 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS SYSOUT-REC.
011300 01  SYSOUT-REC  PIC X(130).
011400
011500******  INCOMING FREE-TEXT INCIDENT REPORTS, ONE PER LINE.  A    *
011600******  "\N" TWO-CHARACTER MARKER STANDS FOR A LINE BREAK        *
011700******  INSIDE THE ORIGINAL TEXT -- SEE 220-FIND-LINE-BREAK.     *
011800 FD  INCIDENTS-IN
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 400 CHARACTERS
012200     DATA RECORD IS INCIDENT-IN-REC.
012300 01  INCIDENT-IN-REC             PIC X(400).
012400
012500******  ONE TRIAGE TICKET PER TRIAGED INCIDENT.  LAYOUT IS       *
012600******  SHARED WITH THE REPORT-DETAIL PARAGRAPH VIA TRGTKT.      *
012700 FD  TICKETS-OUT
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 502 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS TICKETS-OUT-REC.
013300 01  TICKETS-OUT-REC             PIC X(502).
013400
013500 FD  TRIAGE-REPORT
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 132 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS RPT-REC.
014100 01  RPT-REC                     PIC X(132).
014200
014300 WORKING-STORAGE SECTION.
014400
014500 01  FILE-STATUS-CODES.
014600     05  IFCODE                  PIC X(2).
014700         88  NO-MORE-DATA        VALUE "10".
014800     05  OFCODE                  PIC X(2).
014900     05  RFCODE                  PIC X(2).
015000     05  FILLER                  PIC X(4).
015100
015200***  FIXED KEYWORD/RULE TABLES -- NOT OPERATOR-MAINTAINED  ***
015300     COPY TRGRULE.
015400
015500***  TRIAGE TICKET RECORD AND SUMMARY TOTALS  ***
015600     COPY TRGTKT.
015700
015800***  HOUSE-STANDARD SYSOUT ABEND RECORD  ***
015900     COPY TRGABND.
016000
016100 77  PARA-NAME                   PIC X(30).
016200
016300 01  WS-RAW-TEXT                 PIC X(400).
016400 01  WS-NORM-TEXT                PIC X(400).
016500 01  WS-LOWER-TEXT                PIC X(400).
016600
016700***  ALTERNATE VIEW -- CHARACTER-AT-A-TIME, USED TO LOCATE THE   *
016800***  "\N" LINE-BREAK MARKER WITHOUT A SEPARATE UNSTRING.         *
016900 01  WS-NORM-TEXT-CHARS REDEFINES WS-NORM-TEXT.
017000     05  WS-NORM-CHAR OCCURS 400 TIMES PIC X(1).
017100
017200 01  WS-MISC-FIELDS.
017300     05  WS-TRIMMED-LTH          PIC S9(4) COMP.
017400     05  WS-LINE-BREAK-POS       PIC S9(4) COMP VALUE 0.
017500     05  WS-TITLE-LTH            PIC S9(4) COMP.
017600     05  WS-SCAN-SUB             PIC S9(4) COMP.
017700     05  WS-DATE-9               PIC 9(8).
017800     05  WS-TIME-9               PIC 9(8).
017900     05  WS-REASON-PTR           PIC S9(4) COMP.
018000     05  WS-LEAD-SPACE-CT        PIC S9(4) COMP.
018100     05  FILLER                  PIC X(4).
018200
018300***  ALTERNATE VIEW -- CENTURY/YEAR/MONTH/DAY BROKEN OUT, USED   *
018400***  WHEN THE Y2K REVIEW CONFIRMED WS-DATE-9 CARRIES 4-DIGIT     *
018500***  YEARS (HIST 98/11/02).                                     *
018600 01  WS-DATE-9-PARTS REDEFINES WS-DATE-9.
018700     05  WS-CCYY                 PIC 9(4).
018800     05  WS-MM                    PIC 9(2).
018900     05  WS-DD                    PIC 9(2).
019000
019100 01  WS-CREATED-AT-BLD.
019200     05  WS-CAB-CCYY              PIC 9(4).
019300     05  FILLER                   PIC X(1) VALUE "-".
019400     05  WS-CAB-MM                PIC 9(2).
019500     05  FILLER                   PIC X(1) VALUE "-".
019600     05  WS-CAB-DD                PIC 9(2).
019700     05  FILLER                   PIC X(1) VALUE "T".
019800     05  WS-CAB-HH                PIC 9(2).
019900     05  FILLER                   PIC X(1) VALUE ":".
020000     05  WS-CAB-MIN               PIC 9(2).
020100     05  FILLER                   PIC X(1) VALUE ":".
020200     05  WS-CAB-SS                PIC 9(2).
020300     05  FILLER                   PIC X(1) VALUE "Z".
020400
020500***  TICKET-ID CHECKSUM WORK AREA  ***
020600 01  WS-CHECKSUM-FIELDS.
020700     05  WS-CHECKSUM             PIC S9(9) COMP.
020800     05  WS-CKS-QUOT              PIC S9(9) COMP.
020900     05  WS-CKS-REMAIN            PIC S9(9) COMP.
021000     05  WS-TALLY                PIC 9(4) COMP.
021100     05  WS-CKS-REMAIN-DISP       PIC 9(8).
021200     05  FILLER                  PIC X(6).
021300
021400***  ALTERNATE VIEW -- THE LOWERCASE ALPHABET AS A 26-ENTRY TABLE,  *
021500***  SUBSCRIPTED BY WS-SCAN-SUB, FOR 255-ADD-LETTER-WEIGHT'S PER-   *
021600***  LETTER INSPECT BELOW.                                        TRG0474
021700 01  ALPHA-LETTER-STRING         PIC X(26)
021800         VALUE "abcdefghijklmnopqrstuvwxyz".
021900 01  ALPHA-LETTER-TABLE REDEFINES ALPHA-LETTER-STRING.
022000     05  ALPHA-LETTER OCCURS 26 TIMES PIC X(1).
022100
022200 01  COUNTERS-AND-SWITCHES.
022300     05  RECORDS-READ            PIC S9(7) COMP.
022400     05  RECORDS-TRIAGED         PIC S9(7) COMP.
022500     05  RECORDS-REJECTED        PIC S9(7) COMP.
022600     05  MORE-DATA-SW            PIC X(1) VALUE "Y".
022700         88  NO-MORE-INCIDENTS   VALUE "N".
022800     05  BLANK-TEXT-SW           PIC X(1).
022900         88  INCIDENT-TEXT-BLANK VALUE "Y".
023000     05  REVIEW-SW               PIC X(1).
023100         88  REVIEW-NEEDED       VALUE "Y".
023200     05  REASON-SUB              PIC 9(2) COMP-3.
023300     05  FILLER                  PIC X(6).
023400
023500***  WORKING MATCH RESULT -- MATCHES THE LINKAGE LAYOUT USED     *
023600***  BY THE CALL TO TRGMATCH.                                    *
023700 01  WS-MATCH-RESULT.
023800     05  WS-MATCH-COUNT          PIC 9(2) COMP-3.
023900     05  WS-MATCH-ENTRY OCCURS 9 TIMES PIC X(20).
024000     05  FILLER                  PIC X(6).
024100
024200***  ALTERNATE VIEW -- THE MATCH LIST AS ONE SOLID FIELD, THE   *
024300***  SAME FLAT SHAPE TRGMATCH KEEPS FOR ITS OWN RESULT GROUP.   *
024400 01  WS-MATCH-RESULT-FLAT REDEFINES WS-MATCH-RESULT.
024500     05  FILLER                  PIC X(2).
024600     05  WS-MATCH-FLAT-TEXT      PIC X(186).
024700
024800 01  WS-KEYWORD-ARG.
024900     05  WS-KW-ARG-COUNT         PIC 9(2) COMP-3.
025000     05  WS-KW-ARG-ENTRY OCCURS 9 TIMES PIC X(20).
025100     05  FILLER                  PIC X(6).
025200
025300***  RULE-ENGINE RESULTS CARRIED FORWARD INTO THE TICKET  ***
025400 01  WS-RULE-RESULTS.
025500     05  WS-WINNING-CAT-IDX      PIC 9(1) COMP-3.
025600     05  WS-CAT-MATCH-COUNT      PIC 9(2) COMP-3.
025700     05  WS-CAT-CONF             PIC 9V99 COMP-3.
025800     05  WS-URG-CONF             PIC 9V99 COMP-3.
025900     05  WS-IMPACT-CONF          PIC 9V99 COMP-3.
026000     05  WS-QUESTION-COUNT       PIC 9(1) COMP-3.
026100     05  FILLER                  PIC X(6).
026200
026300 01  WS-SCORE-FACTORS.
026400     05  SF-CATEGORY-CONF-W       PIC 9V99 COMP-3.
026500     05  SF-URGENCY-CONF-W        PIC 9V99 COMP-3.
026600     05  SF-IMPACT-CONF-W         PIC 9V99 COMP-3.
026700     05  SF-COMBINED-CONF-W       PIC 9V99 COMP-3.
026800     05  FILLER                   PIC X(6).
026900
027000 77  WS-SCORE-CALL-RC            PIC S9(4) COMP.
027100
027200***  REASONING LINES ACCUMULATED FOR THE REPORT DETAIL BLOCK --  *
027300***  CATEGORY REASON, PLUS UP TO 3 HUMAN-REVIEW REASONS.         *
027400 01  WS-REASON-LINES.
027500     05  WS-REASON-LINE OCCURS 4 TIMES PIC X(80).
027600     05  WS-REASON-COUNT         PIC 9(1) COMP-3.
027700     05  FILLER                  PIC X(6).
027800
027900***  REPORT WORK AREAS -- STYLED AFTER PATLIST'S PAGE HEADER     *
028000***  AND ZERO-SUPPRESSED SUMMARY BLOCK.                          *
028100 77  WS-LINE-CTR                 PIC 9(3) COMP-3 VALUE 99.
028200 77  WS-PAGE-CTR                 PIC 9(3) COMP-3 VALUE 0.
028300***  FORCED-ABEND CONSTANTS -- 1000-ABEND-RTN DIVIDES BY ZERO     *
028400***  ON PURPOSE TO GET A SYSTEM DUMP FOR THE OPERATOR; SEE HIST.  *
028500 77  ZERO-VAL                    PIC S9(1) COMP VALUE 0.
028600 77  ONE-VAL                     PIC S9(1) COMP VALUE 1.
028700
028800 01  WS-RPT-HEADER-LINE.
028900     05  FILLER                  PIC X(1)  VALUE SPACE.
029000     05  FILLER                  PIC X(20) VALUE
029100         "TRGEDIT - INCIDENT TRIAGE RUN".
029200     05  FILLER                  PIC X(10) VALUE SPACES.
029300     05  HDR-RUN-DATE            PIC X(10).
029400     05  FILLER                  PIC X(3)  VALUE SPACES.
029500     05  HDR-RUN-TIME            PIC X(8).
029600     05  FILLER                  PIC X(5)  VALUE SPACES.
029700     05  FILLER                  PIC X(7)  VALUE "PAGE  ".
029800     05  HDR-PAGE-NO             PIC ZZ9.
029900     05  FILLER                  PIC X(65) VALUE SPACES.
030000
030100 01  WS-RPT-DETAIL-LINE.
030200     05  FILLER                  PIC X(1)  VALUE SPACE.
030300     05  DTL-LABEL               PIC X(18).
030400     05  DTL-VALUE               PIC X(80).
030500     05  FILLER                  PIC X(33) VALUE SPACES.
030600
030700 01  WS-RPT-BLANK-LINE           PIC X(132) VALUE SPACES.
030800
030900***  EDITED VIEW OF THE CONFIDENCE FIGURE FOR THE DETAIL LINE --  *
031000***  STRING WON'T PUT A DECIMAL POINT IN FOR US.            TRG0474
031100 01  WS-CONF-EDIT                PIC 9.99.
031200
031300 01  WS-RPT-SUMMARY-LINE.
031400     05  FILLER                  PIC X(1)  VALUE SPACE.
031500     05  SUM-LABEL               PIC X(30).
031600     05  SUM-VALUE               PIC ZZZZ9.
031700     05  FILLER                  PIC X(96) VALUE SPACES.
031800
031900 LINKAGE SECTION.
032000
032100 PROCEDURE DIVISION.
032200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032300     PERFORM 100-MAINLINE THRU 100-EXIT
032400         UNTIL NO-MORE-INCIDENTS.
032500     PERFORM 999-CLEANUP THRU 999-EXIT.
032600     MOVE +0 TO RETURN-CODE.
032700     GOBACK.
032800 000-HOUSEKEEPING.
032900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
033000     DISPLAY "******** BEGIN JOB TRGEDIT ********".
033100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
033200     PERFORM 050-LOAD-RULE-TABLES THRU 050-EXIT.
033300     INITIALIZE COUNTERS-AND-SWITCHES, WS-SUMMARY-TOTALS.
033400     PERFORM 900-READ-INCIDENT THRU 900-EXIT.
033500     IF NO-MORE-INCIDENTS
033600         MOVE "000-HOUSEKEEPING" TO ABEND-PARA-NAME
033700         MOVE "EMPTY INPUT FILE -- NOTHING TO TRIAGE"
033800             TO ABEND-REASON
033900         MOVE "AT LEAST 1 INCIDENT RECORD" TO EXPECTED-VAL
034000         MOVE "0 RECORDS ON INCIDENTS-IN" TO ACTUAL-VAL
034100         GO TO 1000-ABEND-RTN.                                    TRG0461
034200 000-EXIT.
034300     EXIT.
034400
034500******************************************************************
034600*    050-LOAD-RULE-TABLES LOADS THE FIXED RULE BOOK FROM THE     *
034700*    ROW-n CONSTANT GROUPS IN TRGRULE INTO THE INDEXED WORKING   *
034800*    TABLES -- THE SAME TECHNIQUE PATSRCH ONCE USED TO LOAD      *
034900*    EQUIP-TABLE-REC FROM EQUIPMENT-FILE, MINUS THE FILE READ.   *
035000******************************************************************
035100 050-LOAD-RULE-TABLES.
035200     MOVE "050-LOAD-RULE-TABLES" TO PARA-NAME.
035300     MOVE CAT-ROW-1-ITOPS     TO CATEGORY-RULE-ROW(1).
035400     MOVE CAT-ROW-2-CUSTSUPP  TO CATEGORY-RULE-ROW(2).
035500     MOVE CAT-ROW-3-OPS       TO CATEGORY-RULE-ROW(3).
035600     MOVE CAT-ROW-4-ENG       TO CATEGORY-RULE-ROW(4).
035700
035800     MOVE CAT-CONF-ROW-1      TO CAT-CONF-ROW(1).
035900     MOVE CAT-CONF-ROW-2      TO CAT-CONF-ROW(2).
036000     MOVE CAT-CONF-ROW-3      TO CAT-CONF-ROW(3).
036100     MOVE CAT-CONF-ROW-4      TO CAT-CONF-ROW(4).
036200
036300     MOVE URG-HIGH-ROW        TO URGENCY-HIGH-TABLE.
036400     MOVE URG-MEDIUM-ROW      TO URGENCY-MEDIUM-TABLE.
036500     MOVE IMPACT-BROAD-ROW    TO IMPACT-BROAD-TABLE.
036600     MOVE IMPACT-CUSTOMER-ROW TO IMPACT-CUSTOMER-TABLE.
036700
036800     MOVE MI-ROW-1-TIME-WINDOW   TO MISSING-INFO-ROW(1).
036900     MOVE MI-ROW-2-ERROR-DETAILS TO MISSING-INFO-ROW(2).
037000     MOVE MI-ROW-3-SCOPE         TO MISSING-INFO-ROW(3).
037100     MOVE MI-ROW-4-ENVIRONMENT   TO MISSING-INFO-ROW(4).
037200
037300     MOVE PBK-ROW-1-ITOPS     TO PLAYBOOK-ROW(1).
037400     MOVE PBK-ROW-2-CUSTSUPP  TO PLAYBOOK-ROW(2).
037500     MOVE PBK-ROW-3-OPS       TO PLAYBOOK-ROW(3).
037600     MOVE PBK-ROW-4-ENG       TO PLAYBOOK-ROW(4).
037700     MOVE PBK-ROW-5-GENOPS    TO PLAYBOOK-ROW(5).
037800 050-EXIT.
037900     EXIT.
038000
038100 100-MAINLINE.
038200     MOVE "100-MAINLINE" TO PARA-NAME.
038300     PERFORM 200-NORMALIZE-INCIDENT THRU 200-EXIT.
038400
038500     IF INCIDENT-TEXT-BLANK
038600         PERFORM 650-REJECT-BLANK-INCIDENT THRU 650-EXIT
038700     ELSE
038800         PERFORM 210-DERIVE-TITLE-AND-ID THRU 210-EXIT
038900         PERFORM 300-CLASSIFY-CATEGORY THRU 300-EXIT
039000         PERFORM 350-CLASSIFY-URGENCY THRU 350-EXIT
039100         PERFORM 400-INFER-IMPACT THRU 400-EXIT
039200         PERFORM 450-CHECK-MISSING-INFO THRU 450-EXIT
039300         PERFORM 500-COMPUTE-CONFIDENCE THRU 500-EXIT
039400         PERFORM 550-EVALUATE-HUMAN-REVIEW THRU 550-EXIT
039500         PERFORM 600-LOOKUP-PLAYBOOK THRU 600-EXIT
039600         PERFORM 700-WRITE-TICKET-OUT THRU 700-EXIT
039700         PERFORM 710-WRITE-REPORT-DETAIL THRU 710-EXIT
039800         PERFORM 750-ACCUMULATE-TOTALS THRU 750-EXIT.
039900
040000     PERFORM 900-READ-INCIDENT THRU 900-EXIT.
040100 100-EXIT.
040200     EXIT.
040300
040400******************************************************************
040500*    200-NORMALIZE-INCIDENT -- TRIM, BUILD THE LOWER-CASED       *
040600*    SCAN COPY, AND DETECT THE ALL-BLANK INPUT-ERROR CASE.       *
040700******************************************************************
040800 200-NORMALIZE-INCIDENT.
040900     MOVE "200-NORMALIZE-INCIDENT" TO PARA-NAME.
041000     MOVE "N" TO BLANK-TEXT-SW.
041100     MOVE INCIDENT-IN-REC TO WS-RAW-TEXT.
041200
041300     CALL "TRGTRIM" USING WS-RAW-TEXT, WS-TRIMMED-LTH.
041400
041500     IF WS-TRIMMED-LTH = 0
041600         MOVE "Y" TO BLANK-TEXT-SW
041700         GO TO 200-EXIT.
041800
041900***  LEADING SPACES MUST COME OUT OF THE TEXT ITSELF, NOT JUST   *
042000***  OUT OF ITS LENGTH -- OTHERWISE 220-FIND-LINE-BREAK AND THE  *
042100***  TITLE SUBSTRING BOTH PICK UP THE ORIGINAL LEADING BLANKS.   *
042200     MOVE 0 TO WS-LEAD-SPACE-CT.
042300     INSPECT WS-RAW-TEXT TALLYING WS-LEAD-SPACE-CT
042400         FOR LEADING SPACE.
042500     MOVE SPACES TO WS-NORM-TEXT.
042600     MOVE WS-RAW-TEXT(WS-LEAD-SPACE-CT + 1:) TO WS-NORM-TEXT.     TRG0461
042700     MOVE WS-NORM-TEXT TO WS-LOWER-TEXT.
042800     INSPECT WS-LOWER-TEXT CONVERTING
042900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
043000         TO "abcdefghijklmnopqrstuvwxyz".
043100 200-EXIT.
043200     EXIT.
043300
043400******************************************************************
043500*    210-DERIVE-TITLE-AND-ID -- TITLE IS THE FIRST LINE (UP TO   *
043600*    THE FIRST "\N" MARKER) TRUNCATED TO 80; TICKET-ID IS AN     *
043700*    8-DIGIT CHECKSUM OF THE NORMALIZED TEXT; CREATED-AT IS THE  *
043800*    RUN-TIME UTC STAMP.                                        *
043900******************************************************************
044000 210-DERIVE-TITLE-AND-ID.
044100     MOVE "210-DERIVE-TITLE-AND-ID" TO PARA-NAME.
044200     PERFORM 220-FIND-LINE-BREAK THRU 220-EXIT.
044300
044400     IF WS-LINE-BREAK-POS > 0
044500         COMPUTE WS-TITLE-LTH = WS-LINE-BREAK-POS - 1
044600     ELSE
044700         MOVE WS-TRIMMED-LTH TO WS-TITLE-LTH.
044800
044900     IF WS-TITLE-LTH > 80
045000         MOVE 80 TO WS-TITLE-LTH.
045100
045200     MOVE SPACES TO TKT-TITLE.
045300     IF WS-TITLE-LTH > 0
045400         MOVE WS-NORM-TEXT(1:WS-TITLE-LTH) TO TKT-TITLE.
045500
045600     PERFORM 250-DERIVE-TICKET-ID THRU 250-EXIT.
045700     PERFORM 260-DERIVE-CREATED-AT THRU 260-EXIT.
045800 210-EXIT.
045900     EXIT.
046000
046100******************************************************************
046200*    220-FIND-LINE-BREAK SEARCHES THE NORMALIZED TEXT FOR THE    *
046300*    FIRST "\N" TWO-CHARACTER MARKER.  ZERO MEANS NONE FOUND.    *
046400******************************************************************
046500 220-FIND-LINE-BREAK.
046600     MOVE 0 TO WS-LINE-BREAK-POS.
046700     PERFORM 225-TEST-ONE-POSITION THRU 225-EXIT
046800         VARYING WS-SCAN-SUB FROM 1 BY 1
046900         UNTIL WS-SCAN-SUB > WS-TRIMMED-LTH - 1
047000         OR WS-LINE-BREAK-POS > 0.
047100 220-EXIT.
047200     EXIT.
047300
047400 225-TEST-ONE-POSITION.
047500     IF WS-NORM-CHAR(WS-SCAN-SUB) = "\"
047600             AND WS-NORM-CHAR(WS-SCAN-SUB + 1) = "n"
047700         MOVE WS-SCAN-SUB TO WS-LINE-BREAK-POS.
047800 225-EXIT.
047900     EXIT.
048000
048100******************************************************************
048200*    250-DERIVE-TICKET-ID -- AN 8-DIGIT CHECKSUM OF THE          *
048300*    NORMALIZED TEXT.  THE SOURCE SYSTEM USED A RUNTIME HASH     *
048400*    MODULO 10**8; THIS SHOP HAS NO SUCH INTRINSIC, SO WE ADD    *
048500*    WEIGHTED LETTER-FREQUENCY TALLIES INSTEAD.  ANY TWO EQUAL   *
048600*    TEXTS ALWAYS PRODUCE THE SAME ID WITHIN A RUN -- THAT IS    *
048700*    ALL THE CONTRACT REQUIRES.                                 *
048800******************************************************************
048900 250-DERIVE-TICKET-ID.
049000     MOVE "250-DERIVE-TICKET-ID" TO PARA-NAME.
049100     MOVE 0 TO WS-CHECKSUM.
049200     PERFORM 255-ADD-LETTER-WEIGHT THRU 255-EXIT
049300         VARYING WS-SCAN-SUB FROM 1 BY 1 UNTIL WS-SCAN-SUB > 26.
049400
049500     COMPUTE WS-CHECKSUM = WS-CHECKSUM + (WS-TRIMMED-LTH * 97).
049600
049700     DIVIDE WS-CHECKSUM BY 100000000
049800         GIVING WS-CKS-QUOT REMAINDER WS-CKS-REMAIN.
049900
050000     IF WS-CKS-REMAIN < 0
050100         COMPUTE WS-CKS-REMAIN = WS-CKS-REMAIN * -1.
050200
050300***  STRING WON'T TAKE A COMP OPERAND -- MOVE THE REMAINDER TO A  *
050400***  DISPLAY-USAGE FIELD FIRST.                                  *
050500     MOVE WS-CKS-REMAIN TO WS-CKS-REMAIN-DISP.                    TRG0461
050600     MOVE SPACES TO TKT-TICKET-ID.
050700     STRING "INC-" DELIMITED SIZE
050800         WS-CKS-REMAIN-DISP DELIMITED SIZE
050900         INTO TKT-TICKET-ID.
051000 250-EXIT.
051100     EXIT.
051200
051300******************************************************************
051400*    255-ADD-LETTER-WEIGHT TALLIES ONE LETTER OF THE ALPHABET    *
051500*    (A THROUGH Z, BY POSITION IN WS-SCAN-SUB) AND ADDS IT TO    *
051600*    THE CHECKSUM, WEIGHTED BY THE LETTER'S OWN POSITION SO      *
051700*    "AB" AND "BA" DO NOT CHECKSUM THE SAME.                    *
051800******************************************************************
051900 255-ADD-LETTER-WEIGHT.
052000     MOVE 0 TO WS-TALLY.
052100     INSPECT WS-LOWER-TEXT TALLYING WS-TALLY
052200         FOR ALL ALPHA-LETTER(WS-SCAN-SUB).
052300     COMPUTE WS-CHECKSUM = WS-CHECKSUM +
052400         (WS-TALLY * WS-SCAN-SUB * WS-SCAN-SUB).
052500 255-EXIT.
052600     EXIT.
052700
052800******************************************************************
052900*    260-DERIVE-CREATED-AT -- RUN-TIME UTC STAMP.  THIS SHOP'S   *
053000*    CLOCK IS SET TO UTC, SO ACCEPT FROM DATE/TIME NEEDS NO      *
053100*    OFFSET (SEE HIST 98/11/02 FOR THE Y2K 4-DIGIT-YEAR NOTE).   *
053200******************************************************************
053300 260-DERIVE-CREATED-AT.
053400     MOVE "260-DERIVE-CREATED-AT" TO PARA-NAME.
053500     ACCEPT WS-DATE-9 FROM DATE YYYYMMDD.
053600     ACCEPT WS-TIME-9 FROM TIME.
053700
053800     MOVE WS-CCYY TO WS-CAB-CCYY.
053900     MOVE WS-MM   TO WS-CAB-MM.
054000     MOVE WS-DD   TO WS-CAB-DD.
054100     MOVE WS-TIME-9(1:2) TO WS-CAB-HH.
054200     MOVE WS-TIME-9(3:2) TO WS-CAB-MIN.
054300     MOVE WS-TIME-9(5:2) TO WS-CAB-SS.
054400
054500     MOVE WS-CREATED-AT-BLD TO TKT-CREATED-AT.
054600 260-EXIT.
054700     EXIT.
054800
054900******************************************************************
055000*    300-CLASSIFY-CATEGORY -- RULE TABLE IS EVALUATED IN TABLE   *
055100*    ORDER.  STRICTLY-GREATEST MATCH COUNT WINS; A TIE KEEPS     *
055200*    THE EARLIER (LOWER CAT-IDX) CATEGORY.  ZERO MATCHES         *
055300*    EVERYWHERE MEANS GENERAL OPS.                              *
055400******************************************************************
055500 300-CLASSIFY-CATEGORY.
055600     MOVE "300-CLASSIFY-CATEGORY" TO PARA-NAME.
055700     MOVE 0 TO WS-WINNING-CAT-IDX.
055800     MOVE 0 TO WS-CAT-MATCH-COUNT.
055900     MOVE 1 TO REASON-SUB.
056000     MOVE 0 TO WS-REASON-COUNT.
056100
056200     PERFORM 310-TEST-ONE-CATEGORY THRU 310-EXIT
056300         VARYING CAT-IDX FROM 1 BY 1 UNTIL CAT-IDX > 4.
056400
056500     PERFORM 330-SET-CATEGORY-CONFIDENCE THRU 330-EXIT.
056600
056700     IF WS-WINNING-CAT-IDX = 0
056800         MOVE "General Ops" TO TKT-CATEGORY
056900         MOVE SPACES TO TKT-SUSPECTED-SYSTEM
057000         PERFORM 320-APPEND-GENOPS-TAIL THRU 320-EXIT
057100     ELSE
057200         MOVE CAT-NAME(WS-WINNING-CAT-IDX) TO TKT-CATEGORY
057300         MOVE CAT-SUSPECT-SYSTEM(WS-WINNING-CAT-IDX)
057400             TO TKT-SUSPECTED-SYSTEM
057500         PERFORM 325-BUILD-CATEGORY-REASON THRU 325-EXIT.
057600
057700     MOVE WS-CAT-MATCH-COUNT TO TKT-CATEGORY-MATCH-COUNT.
057800 300-EXIT.
057900     EXIT.
058000
058100 310-TEST-ONE-CATEGORY.
058200     MOVE CAT-KEYWORD-COUNT(CAT-IDX) TO WS-KW-ARG-COUNT.
058300     PERFORM 315-COPY-CAT-KEYWORD THRU 315-EXIT
058400         VARYING CAT-KW-IDX FROM 1 BY 1
058500         UNTIL CAT-KW-IDX > 8.
058600
058700     CALL "TRGMATCH" USING WS-LOWER-TEXT, WS-KEYWORD-ARG,
058800         WS-MATCH-RESULT.
058900
059000     IF WS-MATCH-COUNT > WS-CAT-MATCH-COUNT
059100         MOVE WS-MATCH-COUNT TO WS-CAT-MATCH-COUNT
059200         MOVE CAT-IDX TO WS-WINNING-CAT-IDX.
059300 310-EXIT.
059400     EXIT.
059500
059600 315-COPY-CAT-KEYWORD.
059700     MOVE CAT-KEYWORD-TBL(CAT-IDX, CAT-KW-IDX)
059800         TO WS-KW-ARG-ENTRY(CAT-KW-IDX).
059900 315-EXIT.
060000     EXIT.
060100
060200 320-APPEND-GENOPS-TAIL.
060300     ADD 1 TO WS-REASON-COUNT.
060400     MOVE SPACES TO WS-REASON-LINE(WS-REASON-COUNT).
060500     STRING "No strong category keywords matched; defaulted to"
060600         DELIMITED SIZE
060700         " General Ops." DELIMITED SIZE
060800         INTO WS-REASON-LINE(WS-REASON-COUNT).
060900 320-EXIT.
061000     EXIT.
061100
061200******************************************************************
061300*    325-BUILD-CATEGORY-REASON -- RE-RUNS THE WINNING CATEGORY'S *
061400*    MATCH SO THE REASONING LINE CARRIES ITS OWN MATCH LIST      *
061500*    (THE LAST CALL IN 310 MAY HAVE BEEN A LOSING CATEGORY).     *
061600******************************************************************
061700 325-BUILD-CATEGORY-REASON.
061800     MOVE CAT-KEYWORD-COUNT(WS-WINNING-CAT-IDX) TO WS-KW-ARG-COUNT.
061900     PERFORM 326-COPY-WINNING-KEYWORD THRU 326-EXIT
062000         VARYING CAT-KW-IDX FROM 1 BY 1
062100         UNTIL CAT-KW-IDX > 8.
062200
062300     CALL "TRGMATCH" USING WS-LOWER-TEXT, WS-KEYWORD-ARG,
062400         WS-MATCH-RESULT.
062500
062600     MOVE 1 TO WS-REASON-COUNT.
062700     MOVE SPACES TO WS-REASON-LINE(1).
062800     MOVE 1 TO WS-REASON-PTR.
062900     STRING "Category inferred from keywords: " DELIMITED SIZE
063000         INTO WS-REASON-LINE(1)
063100         WITH POINTER WS-REASON-PTR.
063200     PERFORM 327-APPEND-ONE-MATCH THRU 327-EXIT
063300         VARYING CAT-KW-IDX FROM 1 BY 1
063400         UNTIL CAT-KW-IDX > WS-MATCH-COUNT.
063500 325-EXIT.
063600     EXIT.
063700
063800 326-COPY-WINNING-KEYWORD.
063900     MOVE CAT-KEYWORD-TBL(WS-WINNING-CAT-IDX, CAT-KW-IDX)
064000         TO WS-KW-ARG-ENTRY(CAT-KW-IDX).
064100 326-EXIT.
064200     EXIT.
064300
064400*    APPENDS ONE MATCHED KEYWORD TO THE GROWING REASON LINE,     *
064500*    TRACKING THE CURRENT END WITH WS-REASON-PTR -- STRING WILL  *
064600*    NOT ALLOW THE RECEIVING FIELD TO ALSO BE A SENDING FIELD,    *
064700*    SO THE LINE IS BUILT FORWARD WITH A POINTER, NOT BY         *
064800*    RE-STRINGING ITS OWN CONTENT.                               *
064900 327-APPEND-ONE-MATCH.
065000     STRING WS-MATCH-ENTRY(CAT-KW-IDX) DELIMITED BY SPACE
065100         ", " DELIMITED SIZE
065200         INTO WS-REASON-LINE(1)
065300         WITH POINTER WS-REASON-PTR.
065400 327-EXIT.
065500     EXIT.
065600
065700******************************************************************
065800*    330-SET-CATEGORY-CONFIDENCE -- >=3 MATCHES 0.85, 2 = 0.70,  *
065900*    1 = 0.55, 0 = 0.40.                                         *
066000******************************************************************
066100 330-SET-CATEGORY-CONFIDENCE.
066200     MOVE CAT-CONF-VALUE(4) TO WS-CAT-CONF.
066300     PERFORM 335-TEST-ONE-CONF-ROW THRU 335-EXIT
066400         VARYING CAT-CONF-IDX FROM 1 BY 1 UNTIL CAT-CONF-IDX > 3.
066500 330-EXIT.
066600     EXIT.
066700
066800 335-TEST-ONE-CONF-ROW.
066900     IF WS-CAT-MATCH-COUNT >= CAT-CONF-MIN-MATCHES(CAT-CONF-IDX)
067000         MOVE CAT-CONF-VALUE(CAT-CONF-IDX) TO WS-CAT-CONF
067100         GO TO 335-EXIT.
067200 335-EXIT.
067300     EXIT.
067400
067500******************************************************************
067600*    350-CLASSIFY-URGENCY -- HIGH BEATS MEDIUM BEATS LOW.        *
067700******************************************************************
067800 350-CLASSIFY-URGENCY.
067900     MOVE "350-CLASSIFY-URGENCY" TO PARA-NAME.
068000     MOVE 9 TO WS-KW-ARG-COUNT.
068100     PERFORM 355-COPY-HIGH-KEYWORD THRU 355-EXIT
068200         VARYING WS-SCAN-SUB FROM 1 BY 1 UNTIL WS-SCAN-SUB > 9.
068300     CALL "TRGMATCH" USING WS-LOWER-TEXT, WS-KEYWORD-ARG,
068400         WS-MATCH-RESULT.
068500
068600     IF WS-MATCH-COUNT > 0
068700         MOVE "High" TO TKT-URGENCY
068800         MOVE .80 TO WS-URG-CONF
068900         GO TO 350-EXIT.
069000
069100     MOVE 6 TO WS-KW-ARG-COUNT.
069200     PERFORM 356-COPY-MEDIUM-KEYWORD THRU 356-EXIT
069300         VARYING WS-SCAN-SUB FROM 1 BY 1 UNTIL WS-SCAN-SUB > 6.
069400     CALL "TRGMATCH" USING WS-LOWER-TEXT, WS-KEYWORD-ARG,
069500         WS-MATCH-RESULT.
069600
069700     IF WS-MATCH-COUNT > 0
069800         MOVE "Medium" TO TKT-URGENCY
069900         MOVE .65 TO WS-URG-CONF
070000         GO TO 350-EXIT.
070100
070200     MOVE "Low" TO TKT-URGENCY.
070300     MOVE .55 TO WS-URG-CONF.
070400 350-EXIT.
070500     EXIT.
070600
070700 355-COPY-HIGH-KEYWORD.
070800     MOVE URG-HIGH-KEYWORD(WS-SCAN-SUB)
070900         TO WS-KW-ARG-ENTRY(WS-SCAN-SUB).
071000 355-EXIT.
071100     EXIT.
071200
071300 356-COPY-MEDIUM-KEYWORD.
071400     MOVE URG-MEDIUM-KEYWORD(WS-SCAN-SUB)
071500         TO WS-KW-ARG-ENTRY(WS-SCAN-SUB).
071600 356-EXIT.
071700     EXIT.
071800
071900******************************************************************
072000*    400-INFER-IMPACT -- BROAD TAKES PRECEDENCE OVER CUSTOMER.   *
072100******************************************************************
072200 400-INFER-IMPACT.
072300     MOVE "400-INFER-IMPACT" TO PARA-NAME.
072400     MOVE 5 TO WS-KW-ARG-COUNT.
072500     PERFORM 405-COPY-BROAD-KEYWORD THRU 405-EXIT
072600         VARYING WS-SCAN-SUB FROM 1 BY 1 UNTIL WS-SCAN-SUB > 5.
072700     CALL "TRGMATCH" USING WS-LOWER-TEXT, WS-KEYWORD-ARG,
072800         WS-MATCH-RESULT.
072900
073000     IF WS-MATCH-COUNT > 0
073100         MOVE "Broad impact (many users/teams)" TO TKT-IMPACT
073200         MOVE .75 TO WS-IMPACT-CONF
073300         GO TO 400-EXIT.
073400
073500     MOVE 5 TO WS-KW-ARG-COUNT.
073600     PERFORM 406-COPY-CUST-KEYWORD THRU 406-EXIT
073700         VARYING WS-SCAN-SUB FROM 1 BY 1 UNTIL WS-SCAN-SUB > 5.
073800     CALL "TRGMATCH" USING WS-LOWER-TEXT, WS-KEYWORD-ARG,
073900         WS-MATCH-RESULT.
074000
074100     IF WS-MATCH-COUNT > 0
074200         MOVE "Customer-facing impact" TO TKT-IMPACT
074300         MOVE .75 TO WS-IMPACT-CONF
074400         GO TO 400-EXIT.
074500
074600     MOVE "Unknown/unclear impact" TO TKT-IMPACT.
074700     MOVE .45 TO WS-IMPACT-CONF.
074800 400-EXIT.
074900     EXIT.
075000
075100 405-COPY-BROAD-KEYWORD.
075200     MOVE IMPACT-BROAD-KEYWORD(WS-SCAN-SUB)
075300         TO WS-KW-ARG-ENTRY(WS-SCAN-SUB).
075400 405-EXIT.
075500     EXIT.
075600
075700 406-COPY-CUST-KEYWORD.
075800     MOVE IMPACT-CUST-KEYWORD(WS-SCAN-SUB)
075900         TO WS-KW-ARG-ENTRY(WS-SCAN-SUB).
076000 406-EXIT.
076100     EXIT.
076200
076300******************************************************************
076400*    450-CHECK-MISSING-INFO -- FOUR INDEPENDENT KEYWORD-GROUP    *
076500*    CHECKS.  A QUESTION FIRES WHEN ITS GROUP IS ENTIRELY        *
076600*    ABSENT FROM THE TEXT.                                      *
076700******************************************************************
076800 450-CHECK-MISSING-INFO.
076900     MOVE "450-CHECK-MISSING-INFO" TO PARA-NAME.
077000     MOVE 0 TO WS-QUESTION-COUNT.
077100     MOVE SPACES TO TKT-QUESTION-FLAGS.
077200     PERFORM 455-TEST-ONE-MI-GROUP THRU 455-EXIT
077300         VARYING MI-IDX FROM 1 BY 1 UNTIL MI-IDX > 4.
077400     MOVE WS-QUESTION-COUNT TO TKT-QUESTION-COUNT.
077500 450-EXIT.
077600     EXIT.
077700
077800 455-TEST-ONE-MI-GROUP.
077900     MOVE MI-KEYWORD-COUNT(MI-IDX) TO WS-KW-ARG-COUNT.
078000     PERFORM 460-COPY-MI-KEYWORD THRU 460-EXIT
078100         VARYING MI-KW-IDX FROM 1 BY 1 UNTIL MI-KW-IDX > 9.
078200
078300     CALL "TRGMATCH" USING WS-LOWER-TEXT, WS-KEYWORD-ARG,
078400         WS-MATCH-RESULT.
078500
078600     IF WS-MATCH-COUNT = 0
078700         MOVE "Y" TO TKT-QFLAG(MI-IDX)
078800         ADD 1 TO WS-QUESTION-COUNT
078900     ELSE
079000         MOVE "N" TO TKT-QFLAG(MI-IDX).
079100 455-EXIT.
079200     EXIT.
079300
079400 460-COPY-MI-KEYWORD.
079500     MOVE MI-KEYWORD-TBL(MI-IDX, MI-KW-IDX)
079600         TO WS-KW-ARG-ENTRY(MI-KW-IDX).
079700 460-EXIT.
079800     EXIT.
079900
080000******************************************************************
080100*    500-COMPUTE-CONFIDENCE -- WEIGHTED BLEND, CALLED OUT TO     *
080200*    TRGSCORE SO THE ROUNDING RULE LIVES IN ONE PLACE (SEE HIST  *
080300*    93/02/22).                                                  *
080400******************************************************************
080500 500-COMPUTE-CONFIDENCE.
080600     MOVE "500-COMPUTE-CONFIDENCE" TO PARA-NAME.
080700     MOVE WS-CAT-CONF    TO SF-CATEGORY-CONF-W.
080800     MOVE WS-URG-CONF    TO SF-URGENCY-CONF-W.
080900     MOVE WS-IMPACT-CONF TO SF-IMPACT-CONF-W.
081000
081100     CALL "TRGSCORE" USING WS-SCORE-FACTORS, RULE-CONSTANTS,
081200         WS-SCORE-CALL-RC.
081300
081400     MOVE SF-COMBINED-CONF-W TO TKT-CONFIDENCE.
081500 500-EXIT.
081600     EXIT.
081700
081800******************************************************************
081900*    550-EVALUATE-HUMAN-REVIEW -- THREE INDEPENDENT CONDITIONS,  *
082000*    EACH APPENDING ITS OWN REASONING LINE WHEN IT FIRES.        *
082100******************************************************************
082200 550-EVALUATE-HUMAN-REVIEW.
082300     MOVE "550-EVALUATE-HUMAN-REVIEW" TO PARA-NAME.
082400     MOVE "N" TO REVIEW-SW.
082500
082600     IF TKT-CATEGORY = "General Ops"
082700             AND TKT-CONFIDENCE < GENERAL-OPS-REVIEW-CEILING
082800         MOVE "Y" TO REVIEW-SW
082900         PERFORM 560-APPEND-REVIEW-REASON THRU 560-EXIT.
083000
083100     IF TKT-URGENCY = "High"
083200         PERFORM 566-TEST-ERROR-OR-LOG THRU 566-EXIT.
083300
083400     IF WS-QUESTION-COUNT >= 3
083500         MOVE "Y" TO REVIEW-SW
083600         PERFORM 570-APPEND-MULTI-MISSING THRU 570-EXIT.
083700
083800     MOVE REVIEW-SW TO TKT-NEEDS-HUMAN-REVIEW.
083900 550-EXIT.
084000     EXIT.
084100
084200 560-APPEND-REVIEW-REASON.
084300     ADD 1 TO WS-REASON-COUNT.
084400     MOVE "Low confidence category; recommend human review."
084500         TO WS-REASON-LINE(WS-REASON-COUNT).
084600 560-EXIT.
084700     EXIT.
084800
084900*    566-TEST-ERROR-OR-LOG IS ONLY REACHED WHEN URGENCY IS HIGH;  *
085000*    THE BLANK-TEXT CASE ALREADY EXITED VIA 650-REJECT-BLANK-      *
085100*    INCIDENT, SO SCAN-TEXT IS NEVER SPACES HERE.                 *
085200 566-TEST-ERROR-OR-LOG.
085300     MOVE 2 TO WS-KW-ARG-COUNT.
085400     MOVE "error" TO WS-KW-ARG-ENTRY(1).
085500     MOVE "log"   TO WS-KW-ARG-ENTRY(2).
085600     CALL "TRGMATCH" USING WS-LOWER-TEXT, WS-KEYWORD-ARG,
085700         WS-MATCH-RESULT.
085800
085900     IF WS-MATCH-COUNT = 0
086000         MOVE "Y" TO REVIEW-SW
086100         ADD 1 TO WS-REASON-COUNT
086200         MOVE "High urgency without supporting error/log details;
086300-        " recommend human review."
086400             TO WS-REASON-LINE(WS-REASON-COUNT).
086500 566-EXIT.
086600     EXIT.
086700
086800 570-APPEND-MULTI-MISSING.
086900     ADD 1 TO WS-REASON-COUNT.
087000     MOVE "Multiple missing critical fields; recommend collecting
087100-        " info before actioning."
087200         TO WS-REASON-LINE(WS-REASON-COUNT).
087300 570-EXIT.
087400     EXIT.
087500
087600******************************************************************
087700*    600-LOOKUP-PLAYBOOK -- THREE FIXED ACTION TEXTS PER         *
087800*    CATEGORY AND THE CATEGORY'S RECOMMENDED RUNBOOK IDS.        *
087900******************************************************************
088000 600-LOOKUP-PLAYBOOK.
088100     MOVE "600-LOOKUP-PLAYBOOK" TO PARA-NAME.
088200     MOVE SPACES TO TKT-RUNBOOK-IDS.
088300     PERFORM 610-FIND-PLAYBOOK-ROW THRU 610-EXIT
088400         VARYING PBK-IDX FROM 1 BY 1 UNTIL PBK-IDX > 5.
088500
088600     IF TKT-CATEGORY = "General Ops"
088700         GO TO 600-EXIT.
088800
088900     PERFORM 620-FIND-CATEGORY-ROW THRU 620-EXIT
089000         VARYING CAT-IDX FROM 1 BY 1 UNTIL CAT-IDX > 4.
089100 600-EXIT.
089200     EXIT.
089300
089400 610-FIND-PLAYBOOK-ROW.
089500     IF PBK-CATEGORY(PBK-IDX) = TKT-CATEGORY
089600         MOVE PBK-ACTION(PBK-IDX, 1) TO TKT-ACTION-LINE(1)
089700         MOVE PBK-ACTION(PBK-IDX, 2) TO TKT-ACTION-LINE(2)
089800         MOVE PBK-ACTION(PBK-IDX, 3) TO TKT-ACTION-LINE(3).
089900 610-EXIT.
090000     EXIT.
090100
090200 620-FIND-CATEGORY-ROW.
090300     IF CAT-NAME(CAT-IDX) = TKT-CATEGORY
090400         MOVE CAT-RUNBOOK-1(CAT-IDX) TO TKT-RUNBOOK-SLOT(1)
090500         MOVE CAT-RUNBOOK-2(CAT-IDX) TO TKT-RUNBOOK-SLOT(2).
090600 620-EXIT.
090700     EXIT.
090800
090900******************************************************************
091000*    650-REJECT-BLANK-INCIDENT -- INPUT ERROR.  NO TICKET IS     *
091100*    WRITTEN; COUNTED SEPARATELY FROM THE TRIAGED TOTAL.         *
091200******************************************************************
091300 650-REJECT-BLANK-INCIDENT.
091400     MOVE "650-REJECT-BLANK-INCIDENT" TO PARA-NAME.
091500     ADD 1 TO RECORDS-REJECTED.
091600     MOVE WS-RPT-BLANK-LINE TO RPT-REC.
091700     PERFORM 950-PRINT-LINE THRU 950-EXIT.
091800     MOVE SPACES TO DTL-LABEL.
091900     MOVE "*** REJECTED -- INCIDENT TEXT IS REQUIRED ***"
092000         TO DTL-VALUE.
092100     MOVE WS-RPT-DETAIL-LINE TO RPT-REC.
092200     PERFORM 950-PRINT-LINE THRU 950-EXIT.
092300 650-EXIT.
092400     EXIT.
092500
092600******************************************************************
092700*    700-WRITE-TICKET-OUT -- ONE FIXED-LENGTH TICKET RECORD.     *
092800******************************************************************
092900 700-WRITE-TICKET-OUT.
093000     MOVE "700-WRITE-TICKET-OUT" TO PARA-NAME.
093100     WRITE TICKETS-OUT-REC FROM TRIAGE-TICKET-REC.
093200 700-EXIT.
093300     EXIT.
093400
093500******************************************************************
093600*    710-WRITE-REPORT-DETAIL -- TICKET SUMMARY LINE, ONE LINE    *
093700*    PER REASONING MESSAGE, ONE PER MISSING-INFO QUESTION, ONE   *
093800*    PER NEXT ACTION, ONE PER RECOMMENDED RUNBOOK.               *
093900******************************************************************
094000 710-WRITE-REPORT-DETAIL.
094100     MOVE "710-WRITE-REPORT-DETAIL" TO PARA-NAME.
094200     PERFORM 720-HEADER-CHECK THRU 720-EXIT.
094300
094400     MOVE "Ticket" TO DTL-LABEL.
094500     MOVE TKT-TICKET-ID TO DTL-VALUE.
094600     MOVE WS-RPT-DETAIL-LINE TO RPT-REC.
094700     PERFORM 950-PRINT-LINE THRU 950-EXIT.
094800
094900     MOVE "Title" TO DTL-LABEL.
095000     MOVE TKT-TITLE TO DTL-VALUE.
095100     MOVE WS-RPT-DETAIL-LINE TO RPT-REC.
095200     PERFORM 950-PRINT-LINE THRU 950-EXIT.
095300
095400     MOVE "Category" TO DTL-LABEL.
095500     STRING TKT-CATEGORY DELIMITED BY SPACE
095600         "  Urgency: " DELIMITED SIZE
095700         TKT-URGENCY DELIMITED BY SPACE
095800         INTO DTL-VALUE.
095900     MOVE WS-RPT-DETAIL-LINE TO RPT-REC.
096000     PERFORM 950-PRINT-LINE THRU 950-EXIT.
096100
096200     MOVE "Impact" TO DTL-LABEL.
096300     MOVE TKT-IMPACT TO DTL-VALUE.
096400     MOVE WS-RPT-DETAIL-LINE TO RPT-REC.
096500     PERFORM 950-PRINT-LINE THRU 950-EXIT.
096600
096700     MOVE "Suspected system" TO DTL-LABEL.
096800     MOVE TKT-SUSPECTED-SYSTEM TO DTL-VALUE.
096900     MOVE WS-RPT-DETAIL-LINE TO RPT-REC.
097000     PERFORM 950-PRINT-LINE THRU 950-EXIT.
097100
097200     MOVE "Confidence/Review" TO DTL-LABEL.
097300     MOVE TKT-CONFIDENCE TO WS-CONF-EDIT.                      TRG0474
097400     STRING WS-CONF-EDIT DELIMITED SIZE
097500         "  Review: " DELIMITED SIZE
097600         TKT-NEEDS-HUMAN-REVIEW DELIMITED SIZE
097700         INTO DTL-VALUE.
097800     MOVE WS-RPT-DETAIL-LINE TO RPT-REC.
097900     PERFORM 950-PRINT-LINE THRU 950-EXIT.
098000
098100     PERFORM 725-PRINT-REASON-LINES THRU 725-EXIT
098200         VARYING REASON-SUB FROM 1 BY 1
098300         UNTIL REASON-SUB > WS-REASON-COUNT.
098400
098500     PERFORM 730-PRINT-QUESTION-LINES THRU 730-EXIT
098600         VARYING MI-IDX FROM 1 BY 1 UNTIL MI-IDX > 4.
098700
098800     PERFORM 735-PRINT-ACTION-LINES THRU 735-EXIT
098900         VARYING REASON-SUB FROM 1 BY 1 UNTIL REASON-SUB > 3.
099000
099100     PERFORM 740-PRINT-RUNBOOK-LINES THRU 740-EXIT
099200         VARYING REASON-SUB FROM 1 BY 1 UNTIL REASON-SUB > 2.
099300
099400     MOVE WS-RPT-BLANK-LINE TO RPT-REC.
099500     PERFORM 950-PRINT-LINE THRU 950-EXIT.
099600 710-EXIT.
099700     EXIT.
099800
099900 720-HEADER-CHECK.
100000     IF WS-LINE-CTR > 50
100100         PERFORM 905-PRINT-HEADER THRU 905-EXIT.
100200 720-EXIT.
100300     EXIT.
100400
100500 725-PRINT-REASON-LINES.
100600     MOVE "Reason" TO DTL-LABEL.
100700     MOVE WS-REASON-LINE(REASON-SUB) TO DTL-VALUE.
100800     MOVE WS-RPT-DETAIL-LINE TO RPT-REC.
100900     PERFORM 950-PRINT-LINE THRU 950-EXIT.
101000 725-EXIT.
101100     EXIT.
101200
101300 730-PRINT-QUESTION-LINES.
101400     IF TKT-QFLAG(MI-IDX) = "Y"
101500         MOVE "Question" TO DTL-LABEL
101600         MOVE MI-QUESTION-TEXT(MI-IDX) TO DTL-VALUE
101700         MOVE WS-RPT-DETAIL-LINE TO RPT-REC
101800         PERFORM 950-PRINT-LINE THRU 950-EXIT.
101900 730-EXIT.
102000     EXIT.
102100
102200 735-PRINT-ACTION-LINES.
102300     IF TKT-ACTION-LINE(REASON-SUB) NOT = SPACES
102400         MOVE "Next action" TO DTL-LABEL
102500         MOVE TKT-ACTION-LINE(REASON-SUB) TO DTL-VALUE
102600         MOVE WS-RPT-DETAIL-LINE TO RPT-REC
102700         PERFORM 950-PRINT-LINE THRU 950-EXIT.
102800 735-EXIT.
102900     EXIT.
103000
103100 740-PRINT-RUNBOOK-LINES.
103200     IF TKT-RUNBOOK-SLOT(REASON-SUB) NOT = SPACES
103300         MOVE "Runbook" TO DTL-LABEL
103400         MOVE TKT-RUNBOOK-SLOT(REASON-SUB) TO DTL-VALUE
103500         MOVE WS-RPT-DETAIL-LINE TO RPT-REC
103600         PERFORM 950-PRINT-LINE THRU 950-EXIT.
103700 740-EXIT.
103800     EXIT.
103900
104000******************************************************************
104100*    750-ACCUMULATE-TOTALS -- RUN-LEVEL SUMMARY ONLY; THERE ARE  *
104200*    NO CONTROL BREAKS ON INPUT KEY (INPUT IS UNKEYED).          *
104300******************************************************************
104400 750-ACCUMULATE-TOTALS.
104500     MOVE "750-ACCUMULATE-TOTALS" TO PARA-NAME.
104600     ADD 1 TO RECORDS-TRIAGED.
104700     ADD 1 TO WS-TOTAL-INCIDENTS.
104800
104900     IF TKT-URGENCY = "High"
105000         ADD 1 TO WS-TOTAL-HIGH-URGENCY.
105100
105200     IF TKT-NEEDS-HUMAN-REVIEW = "Y"
105300         ADD 1 TO WS-TOTAL-NEEDS-REVIEW.
105400
105500     PERFORM 760-BUMP-CATEGORY-TOTAL THRU 760-EXIT
105600         VARYING SUM-CAT-IDX FROM 1 BY 1 UNTIL SUM-CAT-IDX > 5.
105700 750-EXIT.
105800     EXIT.
105900
106000 760-BUMP-CATEGORY-TOTAL.
106100     IF (SUM-CAT-IDX < 5 AND CAT-NAME(SUM-CAT-IDX) = TKT-CATEGORY)
106200         OR (SUM-CAT-IDX = 5 AND TKT-CATEGORY = "General Ops")
106300         ADD 1 TO WS-TOTAL-PER-CATEGORY(SUM-CAT-IDX).
106400 760-EXIT.
106500     EXIT.
106600
106700******************************************************************
106800*    800-OPEN-FILES / 850-CLOSE-FILES -- HOUSE STANDARD.         *
106900******************************************************************
107000 800-OPEN-FILES.
107100     MOVE "800-OPEN-FILES" TO PARA-NAME.
107200     OPEN INPUT INCIDENTS-IN.
107300     OPEN OUTPUT TICKETS-OUT, TRIAGE-REPORT, SYSOUT.
107400 800-EXIT.
107500     EXIT.
107600
107700 850-CLOSE-FILES.
107800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
107900     CLOSE INCIDENTS-IN, TICKETS-OUT, TRIAGE-REPORT, SYSOUT.
108000 850-EXIT.
108100     EXIT.
108200
108300******************************************************************
108400*    900-READ-INCIDENT / 905-PRINT-HEADER / 950-PRINT-LINE.      *
108500******************************************************************
108600 900-READ-INCIDENT.
108700     MOVE "900-READ-INCIDENT" TO PARA-NAME.
108800     READ INCIDENTS-IN
108900         AT END
109000         MOVE "N" TO MORE-DATA-SW
109100         GO TO 900-EXIT
109200     END-READ.
109300     ADD 1 TO RECORDS-READ.
109400 900-EXIT.
109500     EXIT.
109600
109700 905-PRINT-HEADER.
109800     MOVE "905-PRINT-HEADER" TO PARA-NAME.
109900     ADD 1 TO WS-PAGE-CTR.
110000     MOVE WS-CREATED-AT-BLD(1:10) TO HDR-RUN-DATE.
110100     MOVE WS-CREATED-AT-BLD(12:8) TO HDR-RUN-TIME.
110200     MOVE WS-PAGE-CTR TO HDR-PAGE-NO.
110300     IF WS-PAGE-CTR > 1
110400         WRITE RPT-REC FROM WS-RPT-HEADER-LINE
110500             BEFORE ADVANCING NEXT-PAGE
110600     ELSE
110700         WRITE RPT-REC FROM WS-RPT-HEADER-LINE
110800             BEFORE ADVANCING 1 LINE.
110900     MOVE 2 TO WS-LINE-CTR.
111000 905-EXIT.
111100     EXIT.
111200
111300 950-PRINT-LINE.
111400     WRITE RPT-REC AFTER ADVANCING 1 LINE.
111500     ADD 1 TO WS-LINE-CTR.
111600 950-EXIT.
111700     EXIT.
111800
111900******************************************************************
112000*    900-WRITE-SUMMARY-BLOCK -- END-OF-RUN CONTROL TOTAL, THE    *
112100*    ONLY ACCUMULATION IN THIS PROGRAM.                         *
112200******************************************************************
112300 970-WRITE-SUMMARY-BLOCK.
112400     MOVE "970-WRITE-SUMMARY-BLOCK" TO PARA-NAME.
112500     MOVE WS-RPT-BLANK-LINE TO RPT-REC.
112600     PERFORM 950-PRINT-LINE THRU 950-EXIT.
112700
112800     MOVE "Total incidents triaged" TO SUM-LABEL.
112900     MOVE WS-TOTAL-INCIDENTS TO SUM-VALUE.
113000     MOVE WS-RPT-SUMMARY-LINE TO RPT-REC.
113100     PERFORM 950-PRINT-LINE THRU 950-EXIT.
113200
113300     PERFORM 975-PRINT-CATEGORY-TOTAL THRU 975-EXIT
113400         VARYING SUM-CAT-IDX FROM 1 BY 1 UNTIL SUM-CAT-IDX > 5.
113500
113600     MOVE "Total High urgency" TO SUM-LABEL.
113700     MOVE WS-TOTAL-HIGH-URGENCY TO SUM-VALUE.
113800     MOVE WS-RPT-SUMMARY-LINE TO RPT-REC.
113900     PERFORM 950-PRINT-LINE THRU 950-EXIT.
114000
114100     MOVE "Total needing human review" TO SUM-LABEL.
114200     MOVE WS-TOTAL-NEEDS-REVIEW TO SUM-VALUE.
114300     MOVE WS-RPT-SUMMARY-LINE TO RPT-REC.
114400     PERFORM 950-PRINT-LINE THRU 950-EXIT.
114500
114600     MOVE "Total rejected (blank input)" TO SUM-LABEL.
114700     MOVE RECORDS-REJECTED TO SUM-VALUE.
114800     MOVE WS-RPT-SUMMARY-LINE TO RPT-REC.
114900     PERFORM 950-PRINT-LINE THRU 950-EXIT.
115000 970-EXIT.
115100     EXIT.
115200
115300 975-PRINT-CATEGORY-TOTAL.
115400     IF SUM-CAT-IDX < 5
115500         MOVE CAT-NAME(SUM-CAT-IDX) TO SUM-LABEL
115600     ELSE
115700         MOVE "General Ops" TO SUM-LABEL.
115800     MOVE WS-TOTAL-PER-CATEGORY(SUM-CAT-IDX) TO SUM-VALUE.
115900     MOVE WS-RPT-SUMMARY-LINE TO RPT-REC.
116000     PERFORM 950-PRINT-LINE THRU 950-EXIT.
116100 975-EXIT.
116200     EXIT.
116300
116400******************************************************************
116500*    999-CLEANUP -- END OF JOB.                                  *
116600******************************************************************
116700 999-CLEANUP.
116800     MOVE "999-CLEANUP" TO PARA-NAME.
116900     PERFORM 970-WRITE-SUMMARY-BLOCK THRU 970-EXIT.
117000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
117100
117200     DISPLAY "** INCIDENTS READ **".
117300     DISPLAY RECORDS-READ.
117400     DISPLAY "** TICKETS WRITTEN **".
117500     DISPLAY RECORDS-TRIAGED.
117600     DISPLAY "** REJECTED (BLANK) **".
117700     DISPLAY RECORDS-REJECTED.
117800     DISPLAY "******** NORMAL END OF JOB TRGEDIT ********".
117900 999-EXIT.
118000     EXIT.
118100
118200******************************************************************
118300*    1000-ABEND-RTN -- REACHED ONLY FROM 000-HOUSEKEEPING WHEN    *
118400*    INCIDENTS-IN HAS NO RECORDS AT ALL; AN EMPTY RUN IS TREATED  *
118500*    AS AN OPERATOR/SCHEDULING ERROR, NOT A CLEAN NO-OP, SO THE   *
118600*    JOB DUMPS AND PAGES ON-CALL RATHER THAN SILENTLY PRODUCING   *
118700*    AN EMPTY TICKETS-OUT FILE.  ABEND-REC IS ALREADY POPULATED   *
118800*    BY THE CALLER BEFORE THE GO TO.                              *
118900******************************************************************
119000 1000-ABEND-RTN.
119100     WRITE SYSOUT-REC FROM ABEND-REC.
119200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
119300     DISPLAY "*** ABNORMAL END OF JOB-TRGEDIT ***" UPON CONSOLE.
119400     DIVIDE ZERO-VAL INTO ONE-VAL.
