000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRGTRIM.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/03/87.
000700 DATE-COMPILED. 11/03/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    RETURNS THE TRIMMED LENGTH OF TEXT1 -- LEADING AND          *
001200*    TRAILING SPACES DO NOT COUNT.  CALLERS USE A ZERO RETURN    *
001300*    LENGTH TO DETECT AN ALL-BLANK FIELD (SEE TRGEDIT PARAGRAPH  *
001400*    200-NORMALIZE-INCIDENT).                                   *
001500*                                                                *
001600*    THIS PROGRAM REPLACES AN EARLIER FREE-TEXT LENGTH-CHECK      *
001700*    ROUTINE CARRIED OVER FROM A PRIOR JOB ON THIS PLATFORM --    *
001800*    THAT VERSION LEANED ON FUNCTION REVERSE, WHICH CORPORATE     *
001900*    STANDARDS NO LONGER PERMIT.  REWRITTEN TO USE INSPECT        *
002000*    TALLYING AND A REVERSE-SCAN PARAGRAPH.                       *
002100*                                                                *
002200*    HIST:  87/11/03  JS   ORIGINAL, ADAPTED FROM THE OLD        *
002210*                          LENGTH-CHECK ROUTINE                  *
002300*           92/08/14  AK   FIX: ALSO TRIM LEADING SPACES -- THE  *
002400*                          OLD ROUTINE ONLY HANDLED TRAILING     *
002500*           98/11/02  MM   Y2K REVIEW -- NO DATE LOGIC IN HERE   *
002600*           01/06/18  RFK  ADDED CHAR-TABLE/FIRST-WORD ALT VIEWS *
002700*                          FOR THE KEYWORD-SCAN SPIKE            *
002800******************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 INPUT-OUTPUT SECTION.
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900 WORKING-STORAGE SECTION.
004000 01  MISC-FIELDS.
004100     05  LEAD-SPACE-CT          PIC S9(4) COMP.
004200     05  TRAIL-SPACE-CT         PIC S9(4) COMP.
004300     05  FULL-LTH               PIC S9(4) COMP.
004400     05  SCAN-SUB               PIC S9(4) COMP.
004500     05  FILLER                 PIC X(10).
004600
004700 LINKAGE SECTION.
004800 01  TEXT1                      PIC X(400).
004900
005000*    ALTERNATE VIEW -- CHARACTER-AT-A-TIME ACCESS, KEPT FROM THE *
005100*    KEYWORD-SCAN SPIKE THAT LATER BECAME TRGMATCH.              *
005200 01  TEXT1-CHAR-TABLE REDEFINES TEXT1.
005300     05  TEXT1-CHAR OCCURS 400 TIMES PIC X(1).
005400
005500*    ALTERNATE VIEW -- FIRST WORD OF THE TEXT, FOR A ONE-TIME    *
005600*    DIAGNOSTIC DISPLAY DURING THE 1992 BALANCING BUG HUNT.      *
005700 01  TEXT1-FIRST-WORD REDEFINES TEXT1.
005800     05  TEXT1-WORD-1           PIC X(20).
005900     05  FILLER                 PIC X(380).
006000
006100 01  RETURN-LTH                 PIC S9(4) COMP.
006200
006300*    ALTERNATE VIEW -- UNSIGNED, SINCE A TRIMMED LENGTH IS NEVER *
006400*    NEGATIVE; SOME CALLERS DISPLAY THIS FOR TRACE OUTPUT.       *
006500 01  RETURN-LTH-UNSIGNED REDEFINES RETURN-LTH PIC 9(4) COMP.
006600
006700 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
006800 000-TRIM-TEXT.
006900     MOVE 0 TO LEAD-SPACE-CT.
007000     MOVE 0 TO TRAIL-SPACE-CT.
007100     MOVE LENGTH OF TEXT1 TO FULL-LTH.
007200
007300     INSPECT TEXT1 TALLYING LEAD-SPACE-CT FOR LEADING SPACE.
007400
007500     IF LEAD-SPACE-CT = FULL-LTH
007600         MOVE 0 TO RETURN-LTH
007700         GOBACK.
007800
007900     PERFORM 100-COUNT-TRAILING-SPACES THRU 100-EXIT
008000         VARYING SCAN-SUB FROM FULL-LTH BY -1
008100         UNTIL SCAN-SUB < 1
008200         OR TEXT1-CHAR(SCAN-SUB) NOT = SPACE.
008300
008400     COMPUTE RETURN-LTH = FULL-LTH - LEAD-SPACE-CT - TRAIL-SPACE-CT.
008500     GOBACK.
008600
008700 100-COUNT-TRAILING-SPACES.
008800     ADD 1 TO TRAIL-SPACE-CT.
008900 100-EXIT.
009000     EXIT.
